000100******************************************************************
000200*    TBFLUCAJ                                                    *
000300*    LAYOUT REGISTRO DE FLUJO DE CAJA (ENTRADA)                  *
000400*    ARCHIVO QSAM DE 64 BYTES - CASHFLOW-FILE                    *
000500*    0 A 10 REGISTROS POR GRUPO DE CARTERA (CAR-COD-GRUPO)       *
000600*    ORDENADO POR CODIGO DE GRUPO Y MES DE OFERTA                *
000700******************************************************************
000800*    HISTORIAL                                                   *
000900*    10/03/89 R.ECHAGUE   ALTA INICIAL DEL LAYOUT         TK-0118*
001000*    22/11/91 M.SOSA      AGREGADO REDEFINES DE FECHA     TK-0233*
001100*    04/02/99 J.QUIROGA   REVISION Y2K - SIN CAMBIOS      TK-0501*
001150*    05/09/09 L.PAZ       SE QUITA FILLER DE RELLENO: EL REGISTRO*
001160*             YA CUBRE LOS 64 BYTES DEL ARCHIVO SIN RELLENO.     *
001170*             (VER TK-0617, MISMA REVISION DE TBRPTLIN/TBERRLIN) *
001200******************************************************************
001300 01  WS-REG-FLUCAJ.
001400*    POSICION RELATIVA (01:10) CODIGO DE GRUPO DE CARTERA
001500     03  FLU-COD-GRUPO       PIC X(10)    VALUE SPACES.
001600*    POSICION RELATIVA (11:13) IMPORTE DEL FLUJO (- = EGRESO)
001700     03  FLU-IMPORTE         PIC S9(11)V99 VALUE ZEROS.
001800*    POSICION RELATIVA (24:03) MES DE OFERTA DENTRO DEL HORIZONTE
001900     03  FLU-MES-OFERTA      PIC 9(03)    VALUE ZEROS.
002000*    POSICION RELATIVA (27:08) FECHA DEL FLUJO (AAAAMMDD)
002100*    CERO = NO INFORMADA, SE USA EL METODO POR MESES
002200     03  FLU-FECHA           PIC 9(08)    VALUE ZEROS.
002300     03  FLU-FECHA-R REDEFINES FLU-FECHA.
002400         05  FLU-FEC-AAAA    PIC 9(04).
002500         05  FLU-FEC-MM      PIC 9(02).
002600         05  FLU-FEC-DD      PIC 9(02).
002700*    POSICION RELATIVA (35:30) DESCRIPCION DEL FLUJO
002800     03  FLU-DESCRIPCION     PIC X(30)    VALUE SPACES.
003100******************************************************************
003200* EL NUMERO DE CAMPOS DESCRIPTOS POR ESTE LAYOUT ES 5             *
003300******************************************************************
