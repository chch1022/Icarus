000100******************************************************************
000200*    TBERRLIN                                                    *
000300*    LAYOUT DE LINEA DE ERROR - ERROR-FILE (132 BYTES)           *
000400*    UN REGISTRO POR CADA RECHAZO DE GRUPO DE CARTERA            *
000500******************************************************************
000600*    HISTORIAL                                                   *
000700*    15/04/90 R.ECHAGUE   ALTA INICIAL DEL LAYOUT         TK-0142*
000800*    04/02/99 J.QUIROGA   REVISION Y2K - SIN CAMBIOS      TK-0501*
000850*    05/09/09 L.PAZ       ELIMINADA VISTA REDEFINES SIN USO TK-0617
000900******************************************************************
001000 01  WS-REG-ERRLIN.
001100*    POSICION RELATIVA (01:10) CODIGO DE GRUPO DE CARTERA
001200     03  ERR-COD-GRUPO       PIC X(10)    VALUE SPACES.
001300*    POSICION RELATIVA (11:02) SEPARADOR
001400     03  FILLER              PIC X(02)    VALUE SPACES.
001500*    POSICION RELATIVA (13:80) TEXTO DEL MENSAJE DE ERROR
001600     03  ERR-MENSAJE         PIC X(80)    VALUE SPACES.
001700*    POSICION RELATIVA (93:40) PARA USO FUTURO
001800     03  FILLER              PIC X(40)    VALUE SPACES.
002500******************************************************************
002600* EL NUMERO DE CAMPOS DESCRIPTOS POR ESTE LAYOUT ES 2             *
002700******************************************************************
