000100******************************************************************
000200*    TBCARTER                                                    *
000300*    LAYOUT REGISTRO DE CARTERA (ENTRADA)                        *
000400*    ARCHIVO QSAM DE 64 BYTES - PORTFOLIO-FILE                   *
000500*    UN REGISTRO POR GRUPO DE CARTERA                            *
000600******************************************************************
000700*    HISTORIAL                                                   *
000800*    10/03/89 R.ECHAGUE   ALTA INICIAL DEL LAYOUT         TK-0118*
000900*    22/11/91 M.SOSA      AGREGADO REDEFINES DE FECHAS    TK-0233*
001000*    04/02/99 J.QUIROGA   REVISION Y2K - SIN CAMBIOS      TK-0501*
001100******************************************************************
001200 01  WS-REG-CARTERA.
001300*    POSICION RELATIVA (01:10) CODIGO DE GRUPO DE CARTERA
001400     03  CAR-COD-GRUPO       PIC X(10)    VALUE SPACES.
001500*    POSICION RELATIVA (11:13) VALOR DE MERCADO INICIAL
001600     03  CAR-VLR-MDO-INI     PIC S9(11)V99 VALUE ZEROS.
001700*    POSICION RELATIVA (24:08) FECHA INICIO PERIODO (AAAAMMDD)
001800     03  CAR-FEC-INICIO      PIC 9(08)    VALUE ZEROS.
001900     03  CAR-FEC-INICIO-R REDEFINES CAR-FEC-INICIO.
002000         05  CAR-INI-AAAA    PIC 9(04).
002100         05  CAR-INI-MM      PIC 9(02).
002200         05  CAR-INI-DD      PIC 9(02).
002300*    POSICION RELATIVA (32:08) FECHA FIN PERIODO (AAAAMMDD)
002400     03  CAR-FEC-FIN         PIC 9(08)    VALUE ZEROS.
002500     03  CAR-FEC-FIN-R REDEFINES CAR-FEC-FIN.
002600         05  CAR-FIN-AAAA    PIC 9(04).
002700         05  CAR-FIN-MM      PIC 9(02).
002800         05  CAR-FIN-DD      PIC 9(02).
002900*    POSICION RELATIVA (40:07) TASA ANUAL ESCENARIO BAJA (%)
003000     03  CAR-TASA-BAJA       PIC S9(03)V9(04) VALUE ZEROS.
003100*    POSICION RELATIVA (47:07) TASA ANUAL ESCENARIO BASE (%)
003200     03  CAR-TASA-BASE       PIC S9(03)V9(04) VALUE ZEROS.
003300*    POSICION RELATIVA (54:07) TASA ANUAL ESCENARIO ALZA (%)
003400     03  CAR-TASA-ALZA       PIC S9(03)V9(04) VALUE ZEROS.
003500*    POSICION RELATIVA (61:04) PARA USO FUTURO
003600     03  FILLER              PIC X(04)    VALUE SPACES.
