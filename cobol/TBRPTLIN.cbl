000100******************************************************************
000200*    TBRPTLIN                                                    *
000300*    LAYOUT DE LINEAS DE IMPRESION - REPORT-FILE (132 BYTES)     *
000400*    REPORTE NOWCAST ANALYSIS RESULTS                            *
000500******************************************************************
000600*    HISTORIAL                                                   *
000700*    15/04/90 R.ECHAGUE   ALTA INICIAL DEL LAYOUT         TK-0142*
000800*    03/09/93 M.SOSA      AGREGADA LINEA DE ESCENARIO     TK-0287*
000900*    11/07/97 M.SOSA      AGREGADA LINEA DE CONTROL TOTAL TK-0399*
001000*    04/02/99 J.QUIROGA   REVISION Y2K - SIN CAMBIOS      TK-0501*
001050*    05/09/09 L.PAZ       EDITS DE MONTO/TASA ENSANCHADOS TK-0617*
001060*                         (EVITAR TRUNCAMIENTO EN VALORES ALTOS)*
001080*    12/09/09 L.PAZ       AGREGADOS COMENTARIOS DE POSICION     *
001090*                         RELATIVA EN CADA RENGLON, A PEDIDO DE *
001095*                         CONTROL DE CALIDAD. SIN CAMBIOS TK-0623*
001100******************************************************************
001200*    LINEA DE SEPARACION SIMPLE (ANCHO COMPLETO DEL RENGLON)
001300 01  RPT-LINEA-SEPARA            PIC X(132) VALUE ALL '-'.
001400*    LINEA DE SEPARACION DOBLE, USADA ANTES/DESPUES DE CADA
001410*    SECCION DE GRUPO Y EN EL BLOQUE DE CONTROL TOTAL FINAL.
001500 01  RPT-LINEA-DOBLE             PIC X(132) VALUE ALL '='.
001600*------------------------------------------------------------------
001610*    RPT-ENCABEZADO-1: PRIMER RENGLON DEL ENCABEZADO DE CADA
001620*    GRUPO, CON LA FECHA DE CORRIDA DEL BATCH Y EL TITULO FIJO
001630*    DEL REPORTE (ARMADO EN 2750-IMPRIMIR-ENCABEZADO-I).
001700 01  RPT-ENCABEZADO-1.
001800*    POSICION RELATIVA (001:10) ROTULO FIJO 'RUN DATE: '
001810     03  FILLER              PIC X(10)  VALUE 'RUN DATE: '.
001820*    POSICION RELATIVA (011:02) MES DE LA FECHA DE CORRIDA
001900     03  RPT-TIT-MM          PIC Z9.
001910*    POSICION RELATIVA (013:01) SEPARADOR '/'
002000     03  FILLER              PIC X      VALUE '/'.
002010*    POSICION RELATIVA (014:02) DIA DE LA FECHA DE CORRIDA
002100     03  RPT-TIT-DD          PIC Z9.
002110*    POSICION RELATIVA (016:01) SEPARADOR '/'
002200     03  FILLER              PIC X      VALUE '/'.
002210*    POSICION RELATIVA (017:04) ANIO DE LA FECHA DE CORRIDA
002300     03  RPT-TIT-AAAA        PIC 9(04).
002310*    POSICION RELATIVA (021:10) RELLENO ENTRE LA FECHA Y EL
002320*    TITULO DEL REPORTE
002400     03  FILLER              PIC X(10)  VALUE SPACES.
002410*    POSICION RELATIVA (031:30) TITULO FIJO DEL REPORTE
002500     03  FILLER              PIC X(30)  VALUE
002600         'NOWCAST ANALYSIS RESULTS'.
002610*    POSICION RELATIVA (061:72) RELLENO HASTA COMPLETAR 132 BYTES
002700     03  FILLER              PIC X(72)  VALUE SPACES.
002800*------------------------------------------------------------------
002810*    RPT-ENCABEZADO-2: SEGUNDO RENGLON DEL ENCABEZADO, CON EL
002820*    CODIGO DE GRUPO, EL PERIODO ANALIZADO (INICIO A FIN) Y EL
002830*    HORIZONTE EN MESES CALCULADO POR 2400-CALC-HORIZONTE-I.
002900 01  RPT-ENCABEZADO-2.
003000*    POSICION RELATIVA (001:07) ROTULO FIJO 'GROUP: '
003010     03  FILLER              PIC X(07)  VALUE 'GROUP: '.
003020*    POSICION RELATIVA (008:10) CODIGO DE GRUPO DE CARTERA
003100     03  RPT-ENC2-GRUPO      PIC X(10).
003110*    POSICION RELATIVA (018:03) SEPARADOR
003200     03  FILLER              PIC X(03)  VALUE SPACES.
003210*    POSICION RELATIVA (021:08) ROTULO FIJO 'PERIOD: '
003300     03  FILLER              PIC X(08)  VALUE 'PERIOD: '.
003310*    POSICION RELATIVA (029:02) MES DE INICIO DEL PERIODO
003400     03  RPT-ENC2-INI-MM     PIC Z9.
003410*    POSICION RELATIVA (031:01) SEPARADOR '/'
003500     03  FILLER              PIC X      VALUE '/'.
003510*    POSICION RELATIVA (032:02) DIA DE INICIO DEL PERIODO
003600     03  RPT-ENC2-INI-DD     PIC Z9.
003610*    POSICION RELATIVA (034:01) SEPARADOR '/'
003700     03  FILLER              PIC X      VALUE '/'.
003710*    POSICION RELATIVA (035:04) ANIO DE INICIO DEL PERIODO
003800     03  RPT-ENC2-INI-AAAA   PIC 9(04).
003810*    POSICION RELATIVA (039:04) SEPARADOR ' TO '
003900     03  FILLER              PIC X(04)  VALUE ' TO '.
003910*    POSICION RELATIVA (043:02) MES DE FIN DEL PERIODO
004000     03  RPT-ENC2-FIN-MM     PIC Z9.
004010*    POSICION RELATIVA (045:01) SEPARADOR '/'
004100     03  FILLER              PIC X      VALUE '/'.
004110*    POSICION RELATIVA (046:02) DIA DE FIN DEL PERIODO
004200     03  RPT-ENC2-FIN-DD     PIC Z9.
004210*    POSICION RELATIVA (048:01) SEPARADOR '/'
004300     03  FILLER              PIC X      VALUE '/'.
004310*    POSICION RELATIVA (049:04) ANIO DE FIN DEL PERIODO
004400     03  RPT-ENC2-FIN-AAAA   PIC 9(04).
004410*    POSICION RELATIVA (053:03) SEPARADOR
004500     03  FILLER              PIC X(03)  VALUE SPACES.
004510*    POSICION RELATIVA (056:09) ROTULO FIJO 'HORIZON: '
004600     03  FILLER              PIC X(09)  VALUE 'HORIZON: '.
004610*    POSICION RELATIVA (065:03) HORIZONTE DEL PERIODO, EN MESES
004700     03  RPT-ENC2-HORIZ      PIC ZZ9.
004710*    POSICION RELATIVA (068:04) SUFIJO ' MO.' (MESES)
004800     03  FILLER              PIC X(04)  VALUE ' MO.'.
004810*    POSICION RELATIVA (072:61) RELLENO HASTA COMPLETAR 132 BYTES
004900     03  FILLER              PIC X(61)  VALUE SPACES.
005000*------------------------------------------------------------------
005010*    RPT-ENCABEZADO-3: TITULOS DE COLUMNA DEL CUERPO DEL
005020*    REPORTE, IMPRESOS UNA SOLA VEZ POR GRUPO ANTES DE LOS
005030*    RENGLONES "MV"/"CF" (VER 2700-IMPRIMIR-SECCION-I).
005100 01  RPT-ENCABEZADO-3.
005200*    POSICION RELATIVA (001:18) TITULO DE LA COLUMNA FECHA/MES
005210     03  FILLER              PIC X(18)  VALUE 'DATE/MONTH'.
005220*    POSICION RELATIVA (019:02) SEPARADOR
005300     03  FILLER              PIC X(02)  VALUE SPACES.
005310*    POSICION RELATIVA (021:04) TITULO DE LA COLUMNA TIPO
005400     03  FILLER              PIC X(04)  VALUE 'TYPE'.
005410*    POSICION RELATIVA (025:02) SEPARADOR
005500     03  FILLER              PIC X(02)  VALUE SPACES.
005550*    05/09/09 L.PAZ  COLUMNAS ENSANCHADAS P/MONTOS A 13 DIG TK-0617
005560*    POSICION RELATIVA (027:22) TITULO DE LA COLUMNA DE IMPORTE
005600     03  FILLER              PIC X(22)  VALUE '     AMOUNT'.
005610*    POSICION RELATIVA (049:22) TITULO DE LA COLUMNA DOWNSIDE
005700     03  FILLER              PIC X(22)  VALUE 'DOWNSIDE FORECAST'.
005710*    POSICION RELATIVA (071:22) TITULO DE LA COLUMNA BASE
005800     03  FILLER              PIC X(22)  VALUE '  BASE FORECAST'.
005810*    POSICION RELATIVA (093:22) TITULO DE LA COLUMNA UPSIDE
005900     03  FILLER              PIC X(22)  VALUE ' UPSIDE FORECAST'.
005910*    POSICION RELATIVA (115:18) RELLENO HASTA COMPLETAR 132 BYTES
006000     03  FILLER              PIC X(18)  VALUE SPACES.
006100*------------------------------------------------------------------
006110*    RPT-LINEA-DETALLE: UN RENGLON POR CADA VALOR DE MERCADO
006120*    INICIAL ("MV") O FLUJO DE CAJA ("CF") DEL GRUPO, CON SU
006130*    IMPORTE ORIGINAL Y SU VALOR FUTURO BAJO LOS TRES ESCENARIOS
006140*    (ARMADO EN 2700 Y 2710-IMPRIMIR-UN-FLUJO-I).
006200 01  RPT-LINEA-DETALLE.
006210*    POSICION RELATIVA (001:18) ROTULO DE FECHA/MES DEL RENGLON
006300     03  RPT-DET-LABEL       PIC X(18).
006310*    POSICION RELATIVA (019:02) SEPARADOR
006400     03  FILLER              PIC X(02)  VALUE SPACES.
006410*    POSICION RELATIVA (021:04) TIPO DE RENGLON: 'MV' O 'CF'
006500     03  RPT-DET-TIPO        PIC X(04).
006510*    POSICION RELATIVA (025:02) SEPARADOR
006600     03  FILLER              PIC X(02)  VALUE SPACES.
006650*    05/09/09 L.PAZ  EDIT ENSANCHADO A 13 DIG (S9(13)V99) TK-0617
006660*    POSICION RELATIVA (027:18) IMPORTE ORIGINAL DEL RENGLON
006700     03  RPT-DET-IMPORTE     PIC -$,$$$,$$$,$$$,$$9.
006710*    POSICION RELATIVA (045:04) SEPARADOR
006800     03  FILLER              PIC X(04)  VALUE SPACES.
006810*    POSICION RELATIVA (049:18) VALOR FUTURO, ESCENARIO DOWNSIDE
006900     03  RPT-DET-BAJA        PIC -$,$$$,$$$,$$$,$$9.
006910*    POSICION RELATIVA (067:04) SEPARADOR
007000     03  FILLER              PIC X(04)  VALUE SPACES.
007010*    POSICION RELATIVA (071:18) VALOR FUTURO, ESCENARIO BASE
007100     03  RPT-DET-BASE        PIC -$,$$$,$$$,$$$,$$9.
007110*    POSICION RELATIVA (089:04) SEPARADOR
007200     03  FILLER              PIC X(04)  VALUE SPACES.
007210*    POSICION RELATIVA (093:18) VALOR FUTURO, ESCENARIO UPSIDE
007300     03  RPT-DET-ALZA        PIC -$,$$$,$$$,$$$,$$9.
007310*    POSICION RELATIVA (111:04) SEPARADOR
007400     03  FILLER              PIC X(04)  VALUE SPACES.
007410*    POSICION RELATIVA (115:18) RELLENO HASTA COMPLETAR 132 BYTES
007500     03  FILLER              PIC X(18)  VALUE SPACES.
007600*------------------------------------------------------------------
007610*    RPT-LINEA-TOTAL: RENGLON "TOTAL FORECAST" DEL GRUPO, SUMA
007620*    DE LA LINEA "MV" MAS TODAS LAS LINEAS "CF" BAJO CADA UNO DE
007630*    LOS TRES ESCENARIOS (VER 2700-IMPRIMIR-SECCION-I).
007700 01  RPT-LINEA-TOTAL.
007710*    POSICION RELATIVA (001:22) ROTULO FIJO 'TOTAL FORECAST'
007800     03  RPT-TOT-LABEL       PIC X(22)  VALUE 'TOTAL FORECAST'.
007810*    POSICION RELATIVA (023:18) RELLENO
007900     03  FILLER              PIC X(18)  VALUE SPACES.
007950*    05/09/09 L.PAZ  EDIT ENSANCHADO A 13 DIG (S9(13)V99) TK-0617
007960*    POSICION RELATIVA (041:18) TOTAL FORECAST, ESCENARIO DOWNSIDE
008000     03  RPT-TOT-BAJA        PIC -$,$$$,$$$,$$$,$$9.
008010*    POSICION RELATIVA (059:04) SEPARADOR
008100     03  FILLER              PIC X(04)  VALUE SPACES.
008110*    POSICION RELATIVA (063:18) TOTAL FORECAST, ESCENARIO BASE
008200     03  RPT-TOT-BASE        PIC -$,$$$,$$$,$$$,$$9.
008210*    POSICION RELATIVA (081:04) SEPARADOR
008300     03  FILLER              PIC X(04)  VALUE SPACES.
008310*    POSICION RELATIVA (085:18) TOTAL FORECAST, ESCENARIO UPSIDE
008400     03  RPT-TOT-ALZA        PIC -$,$$$,$$$,$$$,$$9.
008410*    POSICION RELATIVA (103:30) RELLENO HASTA COMPLETAR 132 BYTES
008500     03  FILLER              PIC X(30)  VALUE SPACES.
008600*------------------------------------------------------------------
008610*    RPT-LINEA-ESCENARIO: RESUMEN DE UN ESCENARIO COMPLETO DEL
008620*    GRUPO (NOMBRE, TASA, VF DE CARTERA, VF DE FLUJOS Y VF
008630*    TOTAL); SE IMPRIME UNA VEZ POR ESCENARIO, TRES VECES POR
008640*    GRUPO (VER 2720-IMPRIMIR-UN-ESCEN-I).
008700 01  RPT-LINEA-ESCENARIO.
008710*    POSICION RELATIVA (001:10) ROTULO FIJO 'SCENARIO: '
008800     03  FILLER              PIC X(10)  VALUE 'SCENARIO: '.
008810*    POSICION RELATIVA (011:10) NOMBRE DEL ESCENARIO
008900     03  RPT-ESC-NOMBRE      PIC X(10).
008910*    POSICION RELATIVA (021:02) SEPARADOR
009000     03  FILLER              PIC X(02)  VALUE SPACES.
009010*    POSICION RELATIVA (023:06) ROTULO FIJO 'RATE: '
009100     03  FILLER              PIC X(06)  VALUE 'RATE: '.
009150*    05/09/09 L.PAZ  TASA A 3 DIG ENTEROS (HASTA 100.0000%) TK-0617
009160*    POSICION RELATIVA (029:06) TASA ANUAL DEL ESCENARIO, CON SIGNO
009200     03  RPT-ESC-TASA        PIC +ZZ9.9.
009210*    POSICION RELATIVA (035:01) SIGNO DE PORCENTAJE
009300     03  FILLER              PIC X(01)  VALUE '%'.
009310*    POSICION RELATIVA (036:03) SEPARADOR
009400     03  FILLER              PIC X(03)  VALUE SPACES.
009410*    POSICION RELATIVA (039:04) ROTULO FIJO 'MV: '
009500     03  FILLER              PIC X(04)  VALUE 'MV: '.
009510*    POSICION RELATIVA (043:18) VF DE LA CARTERA SOLA
009600     03  RPT-ESC-PORT-FV     PIC -$,$$$,$$$,$$$,$$9.
009610*    POSICION RELATIVA (061:02) SEPARADOR
009700     03  FILLER              PIC X(02)  VALUE SPACES.
009710*    POSICION RELATIVA (063:04) ROTULO FIJO 'CF: '
009800     03  FILLER              PIC X(04)  VALUE 'CF: '.
009810*    POSICION RELATIVA (067:18) VF ACUMULADO DE LOS FLUJOS
009900     03  RPT-ESC-CF-FV       PIC -$,$$$,$$$,$$$,$$9.
009910*    POSICION RELATIVA (085:02) SEPARADOR
010000     03  FILLER              PIC X(02)  VALUE SPACES.
010010*    POSICION RELATIVA (087:07) ROTULO FIJO 'TOTAL: '
010100     03  FILLER              PIC X(07)  VALUE 'TOTAL: '.
010110*    POSICION RELATIVA (094:18) TOTAL FORECAST DEL ESCENARIO
010200     03  RPT-ESC-TOTAL-FV    PIC -$,$$$,$$$,$$$,$$9.
010210*    POSICION RELATIVA (112:21) RELLENO HASTA COMPLETAR 132 BYTES
010300     03  FILLER              PIC X(21)  VALUE SPACES.
010400*------------------------------------------------------------------
010410*    RPT-LINEA-GRANTOTAL: RENGLON DE CONTROL TOTAL AL PIE DEL
010420*    LISTADO, CON LA CANTIDAD DE GRUPOS PROCESADOS Y RECHAZADOS
010430*    Y EL GRAN TOTAL DE VALOR FUTURO DE TODA LA CORRIDA POR
010440*    ESCENARIO (VER 9000-TOTALES-FINALES-I).
010500 01  RPT-LINEA-GRANTOTAL.
010510*    POSICION RELATIVA (001:15) ROTULO FIJO 'CONTROL TOTALS'
010600     03  FILLER              PIC X(15)  VALUE 'CONTROL TOTALS'.
010610*    POSICION RELATIVA (016:11) ROTULO FIJO 'PROCESSED: '
010700     03  FILLER              PIC X(11)  VALUE 'PROCESSED: '.
010710*    POSICION RELATIVA (027:03) GRUPOS PROCESADOS EN TODA LA CORRIDA
010800     03  RPT-GT-PROCESADOS   PIC ZZ9.
010810*    POSICION RELATIVA (030:02) SEPARADOR
010900     03  FILLER              PIC X(02)  VALUE SPACES.
010910*    POSICION RELATIVA (032:10) ROTULO FIJO 'REJECTED: '
011000     03  FILLER              PIC X(10)  VALUE 'REJECTED: '.
011010*    POSICION RELATIVA (042:03) GRUPOS RECHAZADOS EN TODA LA CORRIDA
011100     03  RPT-GT-RECHAZADOS   PIC ZZ9.
011110*    POSICION RELATIVA (045:01) SEPARADOR
011200     03  FILLER              PIC X(01)  VALUE SPACES.
011210*    POSICION RELATIVA (046:06) ROTULO FIJO 'BAJA: '
011300     03  FILLER              PIC X(06)  VALUE 'BAJA: '.
011350*    05/09/09 L.PAZ  EDIT ENSANCHADO A 15 DIG (S9(15)V99) TK-0617
011360*    POSICION RELATIVA (052:20) GRAN TOTAL, ESCENARIO DOWNSIDE
011400     03  RPT-GT-TOT-BAJA     PIC -$$$,$$$,$$$,$$$,$$9.
011410*    POSICION RELATIVA (072:01) SEPARADOR
011500     03  FILLER              PIC X(01)  VALUE SPACES.
011510*    POSICION RELATIVA (073:06) ROTULO FIJO 'BASE: '
011600     03  FILLER              PIC X(06)  VALUE 'BASE: '.
011610*    POSICION RELATIVA (079:20) GRAN TOTAL, ESCENARIO BASE
011700     03  RPT-GT-TOT-BASE     PIC -$$$,$$$,$$$,$$$,$$9.
011710*    POSICION RELATIVA (099:01) SEPARADOR
011800     03  FILLER              PIC X(01)  VALUE SPACES.
011810*    POSICION RELATIVA (100:06) ROTULO FIJO 'ALZA: '
011900     03  FILLER              PIC X(06)  VALUE 'ALZA: '.
011910*    POSICION RELATIVA (106:20) GRAN TOTAL, ESCENARIO UPSIDE
012000     03  RPT-GT-TOT-ALZA     PIC -$$$,$$$,$$$,$$$,$$9.
012010*    POSICION RELATIVA (126:07) RELLENO HASTA COMPLETAR 132 BYTES
012100     03  FILLER              PIC X(07)  VALUE SPACES.
012150******************************************************************
012160* EL NUMERO DE RENGLONES DE IMPRESION DESCRIPTOS ES 9              *
012170******************************************************************
