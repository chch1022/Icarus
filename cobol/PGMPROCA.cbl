000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PGMPROCA.
000120 AUTHOR. R. ECHAGUE.
000130 INSTALLATION. GERENCIA DE SISTEMAS - AREA BATCH.
000140 DATE-WRITTEN. 03/10/89.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO - CONFIDENCIAL.
000170******************************************************************
000180*    PGMPROCA                                                    *
000190*    BATCH DE PROYECCION (NOWCAST) DE CARTERAS DE INVERSION      *
000200*                                                                *
000210*    LEE PORTFOLIO-FILE (UN REGISTRO POR GRUPO DE CARTERA) Y     *
000220*    CASHFLOW-FILE (0 A 10 FLUJOS POR GRUPO, ORDENADOS POR       *
000230*    CODIGO DE GRUPO Y MES DE OFERTA), VALIDA LOS DATOS DE       *
000240*    ENTRADA, PROYECTA EL VALOR DE MERCADO INICIAL Y CADA FLUJO  *
000250*    DE CAJA HASTA EL FIN DEL PERIODO BAJO LOS TRES ESCENARIOS   *
000260*    DE TASA (BAJA/BASE/ALZA) Y EMITE EL REPORTE DE PROYECCION   *
000270*    (REPORT-FILE) MAS EL LISTADO DE RECHAZOS (ERROR-FILE).      *
000280******************************************************************
000290*    HISTORIAL DE MODIFICACIONES                                 *
000300*    ------------------------------------------------------------*
000310*    03/10/89 R.ECHAGUE   ALTA INICIAL. LEE TBCARTER Y CALCULA   *
000320*             EL VALOR FUTURO DEL VALOR DE MERCADO INICIAL       *
000330*             POR EL METODO MENSUAL UNICAMENTE.          TK-0118*
000340*    14/11/91 M.SOSA      SE INCORPORA TBFLUCAJ (CASHFLOW-FILE)  *
000350*             Y EL CORTE DE CONTROL POR CODIGO DE GRUPO PARA     *
000360*             CASAR CARTERA CON SUS FLUJOS.               TK-0233*
000370*    22/03/93 M.SOSA      ALTA DE LOS TRES ESCENARIOS DE TASA    *
000380*             (BAJA/BASE/ALZA); ANTES SOLO CALCULABA UNA TASA.  TK-0241*
000390*    09/08/93 R.ECHAGUE   ALTA DEL METODO DE VALOR FUTURO POR    *
000400*             FECHA (BASE ACTUAL/365) PARA FLUJOS CON FECHA      *
000410*             INFORMADA. SE MANTIENE EL METODO MENSUAL COMO      *
000420*             RESPALDO CUANDO NO HAY FECHA.               TK-0255*
000430*    17/01/95 J.QUIROGA   ALTA DE ERROR-FILE Y DE LA RUTINA DE   *
000440*             VALIDACIONES (2300 EN ADELANTE). LOS GRUPOS CON    *
000450*             ERRORES SE RECHAZAN Y NO SE PROYECTAN.       TK-0301*
000460*    30/05/96 H.BRIZUELA  CORRIGE VALIDACION DE TASAS: FALTABA   *
000470*             EL CHEQUEO CRUZADO BAJA < BASE < ALZA.       TK-0318*
000480*    04/02/99 J.QUIROGA   REVISION Y2K. SE REEMPLAZA EL ACCEPT   *
000490*             FROM DATE (AAMMDD) POR ACCEPT FROM DATE YYYYMMDD   *
000500*             Y SE AJUSTAN TODAS LAS COMPARACIONES DE FECHA A    *
000510*             CUATRO DIGITOS DE ANIO.                      TK-0501*
000520*    11/09/00 H.BRIZUELA  ALTA DEL CONTROL TOTAL AL PIE DEL      *
000530*             LISTADO (GRUPOS PROCESADOS/RECHAZADOS Y TOTAL      *
000540*             FUTURO POR ESCENARIO).                       TK-0522*
000550*    02/04/02 L.PAZ       CORRIGE REDONDEO DE IMPORTES EN         *
000560*             PANTALLA: EL VALOR FUTURO SE MOSTRABA TRUNCADO     *
000570*             EN LUGAR DE REDONDEADO A DOLARES ENTEROS.     TK-0546*
000580*    19/11/03 L.PAZ       ALTA DE VALIDACION DE CONSISTENCIA     *
000590*             MES DE FLUJO VS HORIZONTE Y TOPE DE 10 FLUJOS      *
000600*             POR GRUPO.                                   TK-0561*
000610*    07/06/06 H.BRIZUELA  SE AGREGA EL ROTULO ANIO/MES EN LA     *
000620*             COLUMNA DE FECHA DE LOS FLUJOS (RUTINA 2770).  TK-0589*
000630*    05/09/09 L.PAZ       AUDITORIA DE CONTROLES: SE RENOMBRAN   *
000640*             LOS ASSIGN DE FILE-CONTROL A LOS DD DE PRODUCCION  *
000650*             (DDCARTER/DDFLUCAJ/DDLISTA/DDRECHAZ) Y SE QUITA LA *
000660*             CLAUSULA ORGANIZATION QUE NO USAMOS PARA           *
000670*             ARCHIVOS SECUENCIALES. TAMBIEN SE ENSANCHAN LOS    *
000680*             EDITS DE MONTO/TASA DE TBRPTLIN Y SE LIMPIA UNA    *
000690*             VISTA REDEFINES SIN USO EN TBERRLIN.         TK-0617*
000700*    12/09/09 L.PAZ       AUDITORIA DE DOCUMENTACION INTERNA: SE *
000710*             AMPLIAN LOS COMENTARIOS DE CADA PARRAFO Y DE LAS   *
000720*             AREAS DE WORKING-STORAGE, A PEDIDO DE CONTROL DE   *
000730*             CALIDAD, PARA QUE CUALQUIER PROGRAMADOR DEL AREA   *
000740*             PUEDA SEGUIR LA LOGICA SIN TENER QUE RELEER TODO   *
000750*             EL FUENTE DE UNA SOLA VEZ. SIN CAMBIOS DE LOGICA.  *
000760*             VER PLANILLA DE AUDITORIA ADJUNTA AL TICKET. TK-0623*
000770******************************************************************
000780*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000790 ENVIRONMENT DIVISION.
000800 CONFIGURATION SECTION.
000810
000820*    NO SE DECLARA SOURCE-COMPUTER/OBJECT-COMPUTER PORQUE EL
000830*    SHOP COMPILA CON EL JCL ESTANDAR DEL AREA BATCH; C01 ES EL
000840*    CANAL DE SALTO DE PAGINA DEL LISTADO (VER 2750/9000).
000850 SPECIAL-NAMES.
000860     C01 IS TOP-OF-FORM.
000870
000880 INPUT-OUTPUT SECTION.
000890 FILE-CONTROL.
000900
000910*    ARCHIVO DE ENTRADA CON UN REGISTRO POR GRUPO DE CARTERA
000920*    (LAYOUT EN TBCARTER, VER COPY MAS ABAJO).
000930     SELECT PORTFOLIO-FILE ASSIGN DDCARTER
000940     FILE STATUS IS FS-PORTFOL.
000950
000960*    ARCHIVO DE ENTRADA CON 0 A 10 FLUJOS POR GRUPO, YA VENIDO
000970*    ORDENADO DE UPSTREAM POR CODIGO DE GRUPO Y MES DE OFERTA
000980*    (LAYOUT EN TBFLUCAJ). EL PROGRAMA NO HACE SORT PROPIO.
000990     SELECT CASHFLOW-FILE  ASSIGN DDFLUCAJ
001000     FILE STATUS IS FS-CASHFLW.
001010
001020*    LISTADO PRINCIPAL DE PROYECCION (LAYOUTS DE LINEA EN
001030*    TBRPTLIN, IMPRESOS DESDE LOS PARRAFOS 27XX Y 9000).
001040     SELECT REPORT-FILE    ASSIGN DDLISTA
001050     FILE STATUS IS FS-REPORT.
001060
001070*    LISTADO DE RECHAZOS: UN REGISTRO POR MENSAJE DE ERROR DE
001080*    CADA GRUPO INVALIDO (LAYOUT EN TBERRLIN, GRABADO EN 2810).
001090     SELECT ERROR-FILE     ASSIGN DDRECHAZ
001100     FILE STATUS IS FS-ERRORS.
001110
001120*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001130 DATA DIVISION.
001140 FILE SECTION.
001150
001160*    EL LAYOUT DEL GRUPO DE CARTERA (CODIGO, VALOR DE MERCADO
001170*    INICIAL, PERIODO Y LAS TRES TASAS DE ESCENARIO) VIVE EN LA
001180*    COPY TBCARTER PARA COMPARTIRLO CON OTROS BATCH DEL AREA.
001190 FD  PORTFOLIO-FILE
001200     BLOCK CONTAINS 0 RECORDS
001210     RECORDING MODE IS F.
001220     COPY TBCARTER.
001230
001240*    EL LAYOUT DE CADA FLUJO DE CAJA (IMPORTE, MES DE OFERTA,
001250*    FECHA OPCIONAL Y DESCRIPCION) VIVE EN LA COPY TBFLUCAJ.
001260 FD  CASHFLOW-FILE
001270     BLOCK CONTAINS 0 RECORDS
001280     RECORDING MODE IS F.
001290     COPY TBFLUCAJ.
001300
001310*    REGISTRO GENERICO DE 132 POSICIONES; SE LE MUEVE ENCIMA
001320*    CADA UNA DE LAS LINEAS DE TBRPTLIN ANTES DE CADA WRITE.
001330 FD  REPORT-FILE
001340     BLOCK CONTAINS 0 RECORDS
001350     RECORDING MODE IS F.
001360 01  REG-REPORT               PIC X(132).
001370
001380*    IDEM ANTERIOR PERO PARA EL LISTADO DE RECHAZOS; SE LE
001390*    MUEVE ENCIMA WS-REG-ERRLIN DE LA COPY TBERRLIN (VER 2810).
001400 FD  ERROR-FILE
001410     BLOCK CONTAINS 0 RECORDS
001420     RECORDING MODE IS F.
001430 01  REG-ERROR                PIC X(132).
001440
001450 WORKING-STORAGE SECTION.
001460*========================*
001470
001480*----------- STATUS ARCHIVOS  -----------------------------------
001490*    CODIGO DE RETORNO CRUDO DE CADA OPEN/READ/WRITE/CLOSE.
001500*    '00' = OK, '10' = FIN DE ARCHIVO EN READ. CUALQUIER OTRO
001510*    VALOR SE TRATA COMO ERROR FATAL Y CORTA EL BATCH (VER 1000).
001520 77  FS-PORTFOL              PIC XX       VALUE SPACES.
001530 77  FS-CASHFLW              PIC XX       VALUE SPACES.
001540 77  FS-REPORT               PIC XX       VALUE SPACES.
001550 77  FS-ERRORS               PIC XX       VALUE SPACES.
001560
001570*    SWITCH DE FIN DE ARCHIVO DE PORTFOLIO-FILE. GOBIERNA EL
001580*    PERFORM ... UNTIL DEL LAZO PRINCIPAL EN MAIN-PROGRAM-I.
001590 77  WS-STATUS-FIN            PIC X        VALUE 'N'.
001600     88  WS-FIN-LECTURA                     VALUE 'Y'.
001610     88  WS-NO-FIN-LECTURA                  VALUE 'N'.
001620
001630*    SWITCH DE FIN DE ARCHIVO DE CASHFLOW-FILE. SE CONSULTA
001640*    APARTE DEL ANTERIOR PORQUE LOS DOS ARCHIVOS SE LEEN EN
001650*    PARALELO CON CORTE DE CONTROL POR CODIGO DE GRUPO.
001660 77  WS-CF-STATUS-FIN         PIC X        VALUE 'N'.
001670     88  WS-CF-FIN                          VALUE 'Y'.
001680     88  WS-CF-NO-FIN                       VALUE 'N'.
001690
001700*    SE ENCIENDE CUANDO UN GRUPO TRAE MAS DE 10 FLUJOS; LA
001710*    TABLA WS-TAB-FLUJO SOLO TIENE LUGAR PARA 10 (VER 2210).
001720 77  WS-CF-EXCESO-SW          PIC X        VALUE 'N'.
001730     88  WS-CF-EXCESO                       VALUE 'S'.
001740
001750*    RESULTADO NETO DE TODAS LAS VALIDACIONES DEL GRUPO EN
001760*    CURSO (RUTINA 2300); SI QUEDA EN 'S' EL GRUPO SE PROYECTA,
001770*    SI QUEDA EN 'N' SE RECHAZA Y VA AL LISTADO DE ERRORES.
001780 77  WS-GRUPO-VALIDO-SW       PIC X        VALUE 'N'.
001790     88  WS-GRUPO-VALIDO                    VALUE 'S'.
001800     88  WS-GRUPO-INVALIDO                  VALUE 'N'.
001810
001820*    UN SWITCH POR CADA TASA DE ESCENARIO; SE USAN EN 2340 PARA
001830*    SABER SI EL CHEQUEO CRUZADO BAJA<BASE<ALZA PUEDE HACERSE
001840*    (NO TIENE SENTIDO COMPARAR UNA TASA QUE YA SALIO DE RANGO).
001850 77  WS-TASA-BAJA-SW          PIC X        VALUE 'N'.
001860     88  WS-TASA-BAJA-OK                     VALUE 'S'.
001870 77  WS-TASA-BASE-SW          PIC X        VALUE 'N'.
001880     88  WS-TASA-BASE-OK                     VALUE 'S'.
001890 77  WS-TASA-ALZA-SW          PIC X        VALUE 'N'.
001900     88  WS-TASA-ALZA-OK                     VALUE 'S'.
001910
001920*----------- FECHA DE PROCESO (Y2K: 4 DIGITOS DE ANIO) ----------
001930*    FECHA DE CORRIDA DEL BATCH, TOMADA DEL RELOJ DEL SISTEMA
001940*    UNA SOLA VEZ EN 1000-INICIO-I Y USADA COMO "HOY" PARA TODAS
001950*    LAS VALIDACIONES DE FECHA (RUTINA 2360) Y PARA EL ENCABEZADO
001960*    DEL LISTADO (RUTINA 2750).
001970 01  WS-FEC-PROC              PIC 9(08)    VALUE ZEROS.
001980 01  WS-FEC-PROC-R REDEFINES WS-FEC-PROC.
001990     03  WS-FEC-PROC-AAAA     PIC 9(04).
002000     03  WS-FEC-PROC-MM       PIC 9(02).
002010     03  WS-FEC-PROC-DD       PIC 9(02).
002020
002030*----------- TABLA DE FLUJOS DEL GRUPO EN CURSO ------------------
002040*    SE RECARGA DESDE CERO EN CADA GRUPO (RUTINA 2200). GUARDA
002050*    LOS DATOS TAL COMO VIENEN DE CASHFLOW-FILE MAS, UNA VEZ
002060*    CALCULADO CADA ESCENARIO (RUTINA 2500), EL VALOR FUTURO DE
002070*    CADA FLUJO BAJO LAS TRES TASAS, PARA PODER IMPRIMIRLO
002080*    RENGLON POR RENGLON EN LA RUTINA 2710.
002090 01  WS-TAB-FLUJO.
002100     03  WS-FLU-ENTRY OCCURS 10 TIMES INDEXED BY WS-FLU-IDX.
002110         05  WS-FLU-IMPORTE   PIC S9(11)V99 COMP-3  VALUE ZEROS.
002120         05  WS-FLU-MES       PIC S9(3)     COMP    VALUE ZEROS.
002130         05  WS-FLU-FECHA     PIC 9(08)             VALUE ZEROS.
002140         05  WS-FLU-FECHA-R REDEFINES WS-FLU-FECHA.
002150             07  WS-FLU-FEC-AAAA  PIC 9(04).
002160             07  WS-FLU-FEC-MM    PIC 9(02).
002170             07  WS-FLU-FEC-DD    PIC 9(02).
002180         05  WS-FLU-DESC      PIC X(30)             VALUE SPACES.
002190         05  WS-FLU-FV-BAJA   PIC S9(13)V99 COMP-3  VALUE ZEROS.
002200         05  WS-FLU-FV-BASE   PIC S9(13)V99 COMP-3  VALUE ZEROS.
002210         05  WS-FLU-FV-ALZA   PIC S9(13)V99 COMP-3  VALUE ZEROS.
002220*    CANTIDAD DE FLUJOS REALMENTE CARGADOS EN LA TABLA DE ARRIBA
002230*    PARA EL GRUPO EN CURSO (0 A 10).
002240 77  WS-FLU-CANT              PIC S9(3)     COMP    VALUE ZEROS.
002250
002260*----------- TABLA DE ESCENARIOS DEL GRUPO EN CURSO ---------------
002270*    LAS TRES FILAS SON SIEMPRE, EN ORDEN, DOWNSIDE/BASE/UPSIDE
002280*    (VER 2500-CALC-ESCENARIOS-I DONDE SE CARGA EL NOMBRE Y LA
002290*    TASA DE CADA UNA); WS-ESC-PORT-FV ES EL VALOR FUTURO DE LA
002300*    CARTERA SOLA, WS-ESC-CF-FV LA SUMA DEL VALOR FUTURO DE LOS
002310*    FLUJOS, Y WS-ESC-TOTAL-FV LA SUMA DE AMBOS (LO QUE SE
002320*    IMPRIME COMO "TOTAL FORECAST" Y SE ACUMULA EN 2600).
002330 01  WS-TAB-ESCEN.
002340     03  WS-ESC-ENTRY OCCURS 3 TIMES INDEXED BY WS-ESC-IDX.
002350         05  WS-ESC-NOMBRE    PIC X(10)             VALUE SPACES.
002360         05  WS-ESC-TASA      PIC S9(3)V9(4)        VALUE ZEROS.
002370         05  WS-ESC-PORT-FV   PIC S9(13)V99 COMP-3  VALUE ZEROS.
002380         05  WS-ESC-CF-FV     PIC S9(13)V99 COMP-3  VALUE ZEROS.
002390         05  WS-ESC-TOTAL-FV  PIC S9(13)V99 COMP-3  VALUE ZEROS.
002400
002410*----------- TABLA DE GRANDES TOTALES (ACUMULA TODO EL BATCH) -----
002420*    NO SE REINICIA POR GRUPO; SE VA SUMANDO EN 2610 A MEDIDA
002430*    QUE SE PROCESA CADA GRUPO VALIDO Y SE IMPRIME UNA SOLA VEZ
002440*    AL FINAL DEL LISTADO (RUTINA 9000). SE USA S9(15) PORQUE LA
002450*    SUMA DE TODOS LOS GRUPOS PUEDE SUPERAR AMPLIAMENTE EL RANGO
002460*    DE UN VALOR FUTURO INDIVIDUAL (S9(13)).
002470 01  WS-TAB-GRAN-TOT.
002480     03  WS-GT-ENTRY OCCURS 3 TIMES INDEXED BY WS-GT-IDX.
002490         05  WS-GT-TOTAL-FV   PIC S9(15)V99 COMP-3  VALUE ZEROS.
002500*    CANTIDAD DE GRUPOS PROCESADOS (VALIDOS) Y RECHAZADOS EN
002510*    TODA LA CORRIDA; SE IMPRIMEN EN LA LINEA DE CONTROL TOTAL.
002520 77  WS-GRP-PROC-CANT         PIC S9(5)     COMP    VALUE ZEROS.
002530 77  WS-GRP-RECH-CANT         PIC S9(5)     COMP    VALUE ZEROS.
002540
002550*----------- TABLA DE MENSAJES DE ERROR DEL GRUPO EN CURSO --------
002560*    SE RECARGA DESDE CERO EN CADA GRUPO (VER 2000). CADA
002570*    RUTINA DE VALIDACION QUE ENCUENTRA UN PROBLEMA APILA SU
002580*    MENSAJE ACA VIA 9500-AGREGAR-ERROR-I; AL TERMINAR LAS
002590*    VALIDACIONES, SI HAY AL MENOS UN MENSAJE EL GRUPO SE
002600*    RECHAZA Y TODOS SUS MENSAJES SE GRABAN EN ERROR-FILE (2800).
002610 01  WS-TAB-ERRORES.
002620     03  WS-ERR-MENSAJE OCCURS 12 TIMES INDEXED BY WS-ERR-IDX
002630                        PIC X(80)              VALUE SPACES.
002640*    CANTIDAD DE MENSAJES APILADOS PARA EL GRUPO EN CURSO.
002650 77  WS-ERR-CANT              PIC S9(3)     COMP    VALUE ZEROS.
002660*    AREA DE ARMADO DEL MENSAJE ANTES DE APILARLO EN LA TABLA.
002670 77  WS-ERR-MSJ-TMP           PIC X(80)     VALUE SPACES.
002680*    CAMPOS EDITADOS PARA INCRUSTAR NUMEROS EN LOS MENSAJES DE
002690*    ERROR (STRING NO ACEPTA CAMPOS NUMERICOS SIN EDITAR).
002700 77  WS-ERR-NUM-EDIT          PIC ZZ9.
002710 77  WS-ERR-MES-EDIT          PIC ZZ9.
002720 77  WS-ERR-HOR-EDIT          PIC ZZ9.
002730
002740*----------- CALCULO DE HORIZONTE Y VALOR FUTURO ------------------
002750*    HORIZONTE DEL PERIODO EN MESES (VER FORMULA EN 2400).
002760 77  WS-HORIZONTE             PIC S9(3)     COMP    VALUE ZEROS.
002770*    MESES QUE LE QUEDAN A UN IMPORTE PARA CRECER HASTA EL FIN
002780*    DEL HORIZONTE; SE USA TANTO PARA EL VALOR DE MERCADO INICIAL
002790*    (SIEMPRE CRECE EL HORIZONTE COMPLETO) COMO PARA CADA FLUJO
002800*    SIN FECHA (CRECE SOLO LOS MESES QUE LE QUEDAN, VER 2520).
002810 77  WS-MESES-CRECER          PIC S9(3)     COMP    VALUE ZEROS.
002820*    DIFERENCIAS DE FECHA EN DIAS, TODAS CALCULADAS RESTANDO
002830*    NUMEROS JULIANOS (VER 2900); SE REUSAN ESTOS MISMOS CAMPOS
002840*    PARA CADA CHEQUEO DE 2360 Y PARA EL METODO POR FECHA DE 2560.
002850 77  WS-DIAS                  PIC S9(5)     COMP    VALUE ZEROS.
002860 77  WS-DIAS-DESDE-INICIO     PIC S9(5)     COMP    VALUE ZEROS.
002870 77  WS-DIAS-HASTA-FIN        PIC S9(5)     COMP    VALUE ZEROS.
002880 77  WS-DIAS-PERIODO          PIC S9(5)     COMP    VALUE ZEROS.
002890*    FRACCION DE ANIO (DIAS/365) PARA EL METODO POR FECHA.
002900 77  WS-DIAS-FRACCION         PIC S9(3)V9(8) COMP-3 VALUE ZEROS.
002910*    TASA YA CONVERTIDA A DECIMAL (DIVIDIDA POR 100) O A TASA
002920*    MENSUAL (DIVIDIDA ADEMAS POR 12), SEGUN EL METODO EN USO.
002930 77  WS-TASA-DECIMAL          PIC S9(3)V9(8) COMP-3 VALUE ZEROS.
002940 77  WS-TASA-MENSUAL          PIC S9(3)V9(8) COMP-3 VALUE ZEROS.
002950*    VALOR PRESENTE DE ENTRADA Y VALOR FUTURO DE SALIDA DE LAS
002960*    RUTINAS 2550/2560; SON EL "VA" Y EL "VF" DE LA FORMULA DE
002970*    INTERES COMPUESTO QUE USA TODO EL PROGRAMA.
002980 77  WS-PV-TMP                PIC S9(13)V99 COMP-3  VALUE ZEROS.
002990 77  WS-FV-CALCULADO          PIC S9(13)V99 COMP-3  VALUE ZEROS.
003000
003010*----------- CONVERSION DE FECHA A NUMERO JULIANO (SIN FUNCIONES) -
003020*    ALGORITMO DE FLIEGEL Y VAN FLANDERN (1968), ARITMETICA       *
003030*    ENTERA UNICAMENTE. SE USA PARA RESTAR FECHAS EN DIAS.        *
003040*    WS-JUL-ANIO/MES/DIA SON LA ENTRADA (RUTINA 2900); LOS
003050*    CAMPOS WS-JUL-A/Y/M SON VARIABLES INTERMEDIAS DEL ALGORITMO
003060*    SIN SIGNIFICADO DE NEGOCIO PROPIO; WS-JUL-NUM ES LA SALIDA
003070*    (EL NUMERO JULIANO); LOS RESTANTES GUARDAN EL RESULTADO
003080*    PARA CADA FECHA DE INTERES A LO LARGO DEL PROGRAMA.
003090 77  WS-JUL-ANIO              PIC S9(4)     COMP    VALUE ZEROS.
003100 77  WS-JUL-MES               PIC S9(2)     COMP    VALUE ZEROS.
003110 77  WS-JUL-DIA               PIC S9(2)     COMP    VALUE ZEROS.
003120 77  WS-JUL-A                 PIC S9(4)     COMP    VALUE ZEROS.
003130 77  WS-JUL-Y                 PIC S9(6)     COMP    VALUE ZEROS.
003140 77  WS-JUL-M                 PIC S9(4)     COMP    VALUE ZEROS.
003150 77  WS-JUL-NUM               PIC S9(9)     COMP    VALUE ZEROS.
003160 77  WS-JUL-INICIO            PIC S9(9)     COMP    VALUE ZEROS.
003170 77  WS-JUL-FIN               PIC S9(9)     COMP    VALUE ZEROS.
003180 77  WS-JUL-PROCESO           PIC S9(9)     COMP    VALUE ZEROS.
003190 77  WS-JUL-FLUJO             PIC S9(9)     COMP    VALUE ZEROS.
003200
003210*----------- ROTULO ANIO/MES DE LA COLUMNA DE FLUJOS (2770) -------
003220*    WS-MESLBL-MES-TMP ES LA ENTRADA (MES DENTRO DEL HORIZONTE);
003230*    WS-MESLBL-ANIOS/ANIOMAS1/MESINT SON VARIABLES DE TRABAJO DE
003240*    LA FORMULA; WS-MESLBL-TXT ES LA SALIDA QUE SE MUEVE A LA
003250*    COLUMNA "DATE/MONTH" DE CADA RENGLON DE FLUJO.
003260 77  WS-MESLBL-MES-TMP        PIC S9(3)     COMP    VALUE ZEROS.
003270 77  WS-MESLBL-ANIOS          PIC S9(3)     COMP    VALUE ZEROS.
003280 77  WS-MESLBL-ANIOMAS1       PIC S9(3)     COMP    VALUE ZEROS.
003290 77  WS-MESLBL-MESINT         PIC S9(3)     COMP    VALUE ZEROS.
003300 77  WS-MESLBL-MESINT-ED      PIC Z9.
003310 77  WS-MESLBL-ANIOMAS1-ED    PIC Z9.
003320 77  WS-MESLBL-TXT            PIC X(18)     VALUE SPACES.
003330
003340*----------- FORMATEO DE FECHA MM/DD/AAAA PARA RENGLON MV ---------
003350*    CAMPOS EDITADOS AUXILIARES PARA ARMAR LA FECHA DE INICIO EN
003360*    FORMATO MM/DD/AAAA SOBRE EL RENGLON DE VALOR DE MERCADO
003370*    INICIAL (VER 2700, RENGLON "MV").
003380 77  WS-FMT-MM                PIC Z9.
003390 77  WS-FMT-DD                PIC Z9.
003400
003410*//////////////// COPYS //////////////////////////////////////////
003420*    TBRPTLIN TRAE LAS LINEAS DE IMPRESION DEL LISTADO PRINCIPAL;
003430*    TBERRLIN TRAE EL LAYOUT DE LINEA DEL LISTADO DE RECHAZOS.
003440     COPY TBRPTLIN.
003450     COPY TBERRLIN.
003460*//////////////////////////////////////////////////////////////////
003470
003480*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003490 PROCEDURE DIVISION.
003500
003510*    PARRAFO PRINCIPAL: ABRE ARCHIVOS Y LEE EL PRIMER GRUPO
003520*    (1000), PROCESA UN GRUPO POR VUELTA HASTA EL FIN DE
003530*    PORTFOLIO-FILE (2000), IMPRIME LOS TOTALES DE CONTROL AL
003540*    PIE DEL LISTADO (9000) Y CIERRA TODO (9999).
003550 MAIN-PROGRAM-I.
003560
003570*    APERTURA, FECHA DE PROCESO Y PRIMERA LECTURA DE CADA ARCHIVO
003580*    DE ENTRADA.
003590     PERFORM 1000-INICIO-I         THRU 1000-INICIO-F
003600*    UN GRUPO DE CARTERA POR VUELTA, HASTA QUE PORTFOLIO-FILE SE
003610*    TERMINE.
003620     PERFORM 2000-PROCESA-GRUPO-I  THRU 2000-PROCESA-GRUPO-F
003630                                       UNTIL WS-FIN-LECTURA
003640*    CONTROL TOTAL AL PIE DEL LISTADO (TICKET TK-0522).
003650     PERFORM 9000-TOTALES-FINALES-I THRU 9000-TOTALES-FINALES-F
003660*    CIERRE DE ARCHIVOS Y RESUMEN POR CONSOLA.
003670     PERFORM 9999-FINAL-I          THRU 9999-FINAL-F.
003680
003690*    FIN DEL PROGRAMA; NO HAY MAS PROCESAMIENTO DESPUES DE ESTO.
003700 MAIN-PROGRAM-F. GOBACK.
003710
003720*------------------------------------------------------------------
003730*    APERTURA DE ARCHIVOS, FECHA DE PROCESO Y PRIMERA LECTURA DE
003740*    CADA ARCHIVO DE ENTRADA. SI FALLA ALGUN OPEN EL BATCH CORTA
003750*    CON RETURN-CODE 9999 SIN LEER NADA.
003760 1000-INICIO-I.
003770
003780*    SWITCHES DE FIN DE ARCHIVO Y CONTADORES DE CONTROL EN CERO
003790*    ANTES DE ARRANCAR LA CORRIDA.
003800     SET WS-NO-FIN-LECTURA TO TRUE
003810*    ACTIVA EL INDICADOR CORRESPONDIENTE.
003820     SET WS-CF-NO-FIN      TO TRUE
003830*    COPIA EL VALOR A WS-GRP-PROC-CANT.
003840     MOVE ZEROS            TO WS-GRP-PROC-CANT WS-GRP-RECH-CANT
003850
003860*    FECHA DEL SISTEMA CON CUATRO DIGITOS DE ANIO (AJUSTE Y2K,
003870*    TICKET TK-0501); TODA VALIDACION DE FECHA DEL PROGRAMA
003880*    TOMA ESTA FECHA COMO "HOY".
003890     ACCEPT WS-FEC-PROC FROM DATE YYYYMMDD
003900
003910*    ABRE LOS DOS ARCHIVOS DE ENTRADA Y LOS DOS DE SALIDA.
003920     OPEN INPUT  PORTFOLIO-FILE
003930                 CASHFLOW-FILE
003940*    ABRE EL ARCHIVO.
003950     OPEN OUTPUT REPORT-FILE
003960                 ERROR-FILE
003970
003980*    CUALQUIER FILE STATUS DISTINTO DE '00' EN LA APERTURA ES
003990*    UN PROBLEMA DE OPERACION (DD MAL ARMADO, DATASET NO
004000*    ENCONTRADO, ETC.); SE AVISA POR CONSOLA Y SE CORTA.
004010     IF FS-PORTFOL NOT EQUAL '00' OR FS-CASHFLW NOT EQUAL '00'
004020        OR FS-REPORT NOT EQUAL '00' OR FS-ERRORS NOT EQUAL '00'
004030*       SE INFORMA EL FILE STATUS DE CADA ARCHIVO PARA QUE EL
004040*       OPERADOR PUEDA DIAGNOSTICAR CUAL DE LOS CUATRO FALLO.
004050        DISPLAY '* ERROR EN OPEN DE ARCHIVOS DEL BATCH'
004060*    INFORMA EL ERROR AL OPERADOR POR CONSOLA.
004070        DISPLAY '* FS-PORTFOL = ' FS-PORTFOL
004080*    INFORMA EL ERROR AL OPERADOR POR CONSOLA.
004090        DISPLAY '* FS-CASHFLW = ' FS-CASHFLW
004100*    INFORMA EL ERROR AL OPERADOR POR CONSOLA.
004110        DISPLAY '* FS-REPORT  = ' FS-REPORT
004120*    INFORMA EL ERROR AL OPERADOR POR CONSOLA.
004130        DISPLAY '* FS-ERRORS  = ' FS-ERRORS
004140*       RETURN-CODE 9999 ES EL CODIGO ESTANDAR DEL AREA PARA
004150*       CORTE FATAL DE UN BATCH.
004160        MOVE 9999 TO RETURN-CODE
004170*    ACTIVA EL INDICADOR CORRESPONDIENTE.
004180        SET WS-FIN-LECTURA TO TRUE
004190     END-IF
004200
004210*    PRIMERA LECTURA DE CADA ARCHIVO DE ENTRADA (SI LOS OPEN
004220*    SALIERON BIEN); DE ACA EN ADELANTE EL LAZO PRINCIPAL SIGUE
004230*    LEYENDO UN GRUPO POR VUELTA (VER 2000).
004240     IF NOT WS-FIN-LECTURA
004250*    EJECUTA LA RUTINA 2100-LEER-PORTAFOLIO-I.
004260        PERFORM 2100-LEER-PORTAFOLIO-I THRU 2100-LEER-PORTAFOLIO-F
004270*    EJECUTA LA RUTINA 2150-LEER-CASHFLOW-I.
004280        PERFORM 2150-LEER-CASHFLOW-I   THRU 2150-LEER-CASHFLOW-F
004290     END-IF.
004300
004310 1000-INICIO-F. EXIT.
004320
004330
004340*------------------------------------------------------------------
004350*    PROCESA UN GRUPO DE CARTERA COMPLETO: CASA SUS FLUJOS,
004360*    VALIDA, Y SEGUN EL RESULTADO LO PROYECTA E IMPRIME (RAMA
004370*    VALIDA) O LO MANDA AL LISTADO DE RECHAZOS (RAMA INVALIDA).
004380*    AL FINAL LEE EL PROXIMO GRUPO DE PORTFOLIO-FILE.
004390 2000-PROCESA-GRUPO-I.
004400
004410*    LA TABLA DE ERRORES Y LA CANTIDAD DE FLUJOS SE REINICIAN EN
004420*    CADA GRUPO; SON DATOS "POR GRUPO", NO ACUMULATIVOS.
004430     MOVE ZEROS  TO WS-ERR-CANT WS-FLU-CANT
004440*    COPIA EL VALOR A WS-CF-EXCESO-SW.
004450     MOVE 'N'    TO WS-CF-EXCESO-SW
004460
004470*    CASA LOS FLUJOS DE CASHFLOW-FILE QUE CORRESPONDAN A ESTE
004480*    GRUPO (CORTE DE CONTROL POR CODIGO DE GRUPO).
004490     PERFORM 2200-CARGAR-CASHFLOWS-I THRU 2200-CARGAR-CASHFLOWS-F
004500*    CORRE TODAS LAS VALIDACIONES DE ENTRADA DEL GRUPO.
004510     PERFORM 2300-VALIDAR-GRUPO-I    THRU 2300-VALIDAR-GRUPO-F
004520
004530*    SOLO LOS GRUPOS VALIDOS SE PROYECTAN E IMPRIMEN; LOS
004540*    INVALIDOS VAN DIRECTO AL LISTADO DE RECHAZOS SIN CALCULO
004550*    ALGUNO DE VALOR FUTURO.
004560     IF WS-GRUPO-VALIDO
004570*       CALCULA EL VALOR FUTURO BAJO LOS TRES ESCENARIOS.
004580        PERFORM 2500-CALC-ESCENARIOS-I  THRU 2500-CALC-ESCENARIOS-F
004590*       IMPRIME LA SECCION DEL LISTADO PARA ESTE GRUPO.
004600        PERFORM 2700-IMPRIMIR-SECCION-I THRU 2700-IMPRIMIR-SECCION-F
004610*       ACUMULA EL RESULTADO A LOS GRANDES TOTALES DEL BATCH.
004620        PERFORM 2600-TOTALIZAR-GRUPO-I  THRU 2600-TOTALIZAR-GRUPO-F
004630*    ACUMULA EN WS-GRP-PROC-CANT.
004640        ADD 1 TO WS-GRP-PROC-CANT
004650     ELSE
004660*       GRUPO INVALIDO: SE GRABAN TODOS SUS MENSAJES DE ERROR EN
004670*       ERROR-FILE Y NO SE CALCULA NI IMPRIME NADA MAS.
004680        PERFORM 2800-GRABAR-ERRORES-I THRU 2800-GRABAR-ERRORES-F
004690*    ACUMULA EN WS-GRP-RECH-CANT.
004700        ADD 1 TO WS-GRP-RECH-CANT
004710     END-IF
004720
004730*    LEE EL PROXIMO GRUPO DE PORTFOLIO-FILE PARA LA SIGUIENTE
004740*    VUELTA DEL LAZO PRINCIPAL (SI TODAVIA NO SE LLEGO AL FIN).
004750     IF NOT WS-FIN-LECTURA
004760*    EJECUTA LA RUTINA 2100-LEER-PORTAFOLIO-I.
004770        PERFORM 2100-LEER-PORTAFOLIO-I THRU 2100-LEER-PORTAFOLIO-F
004780     END-IF.
004790
004800 2000-PROCESA-GRUPO-F. EXIT.
004810
004820
004830*---------------------------------------------- LECTURA CARTERA --
004840*    LECTURA SECUENCIAL DE PORTFOLIO-FILE. EL FILE STATUS '10'
004850*    (FIN DE ARCHIVO) NO ES UN ERROR, ES LA CONDICION NORMAL DE
004860*    SALIDA DEL LAZO PRINCIPAL; CUALQUIER OTRO CODIGO SI CORTA
004870*    EL BATCH.
004880 2100-LEER-PORTAFOLIO-I.
004890
004900*    NO LEE DE NUEVO SI YA SE LLEGO AL FIN (EVITA UN READ DE MAS
004910*    DESPUES DEL AT END).
004920     IF NOT WS-FIN-LECTURA
004930*    LEE EL PROXIMO REGISTRO.
004940        READ PORTFOLIO-FILE
004950*          FIN NORMAL DE ARCHIVO: SE PRENDE EL SWITCH QUE
004960*          GOBIERNA EL LAZO PRINCIPAL DE MAIN-PROGRAM-I.
004970           AT END
004980*    ACTIVA EL INDICADOR CORRESPONDIENTE.
004990              SET WS-FIN-LECTURA TO TRUE
005000        END-READ
005010*       CUALQUIER FILE STATUS QUE NO SEA OK NI FIN DE ARCHIVO ES
005020*       UN ERROR DE LECTURA; SE CORTA EL BATCH.
005030        IF FS-PORTFOL NOT EQUAL '00' AND FS-PORTFOL NOT EQUAL '10'
005040*    INFORMA EL ERROR AL OPERADOR POR CONSOLA.
005050           DISPLAY '* ERROR EN READ PORTFOLIO-FILE = ' FS-PORTFOL
005060*    CORTA EL BATCH: RETURN-CODE EN 9999 (ERROR FATAL).
005070           MOVE 9999 TO RETURN-CODE
005080*    ACTIVA EL INDICADOR CORRESPONDIENTE.
005090           SET WS-FIN-LECTURA TO TRUE
005100        END-IF
005110     END-IF.
005120
005130 2100-LEER-PORTAFOLIO-F. EXIT.
005140
005150
005160*---------------------------------------------- LECTURA FLUJOS ---
005170*    LECTURA SECUENCIAL DE CASHFLOW-FILE; MISMA LOGICA DE FILE
005180*    STATUS QUE LA RUTINA ANTERIOR PERO CON SU PROPIO SWITCH DE
005190*    FIN DE ARCHIVO (WS-CF-STATUS-FIN), PORQUE CASHFLOW-FILE
005200*    PUEDE TERMINAR ANTES O DESPUES QUE PORTFOLIO-FILE.
005210 2150-LEER-CASHFLOW-I.
005220
005230*    NO LEE DE NUEVO SI CASHFLOW-FILE YA LLEGO A SU FIN.
005240     IF NOT WS-CF-FIN
005250*    LEE EL PROXIMO REGISTRO.
005260        READ CASHFLOW-FILE
005270*          FIN DE CASHFLOW-FILE: NO ES ERROR, SOLO SIGNIFICA QUE
005280*          NO QUEDAN MAS FLUJOS PARA CASAR CON NINGUN GRUPO.
005290           AT END
005300*    ACTIVA EL INDICADOR CORRESPONDIENTE.
005310              SET WS-CF-FIN TO TRUE
005320        END-READ
005330*       CUALQUIER OTRO FILE STATUS ES UN ERROR DE LECTURA FATAL.
005340        IF FS-CASHFLW NOT EQUAL '00' AND FS-CASHFLW NOT EQUAL '10'
005350*    INFORMA EL ERROR AL OPERADOR POR CONSOLA.
005360           DISPLAY '* ERROR EN READ CASHFLOW-FILE = ' FS-CASHFLW
005370*    CORTA EL BATCH: RETURN-CODE EN 9999 (ERROR FATAL).
005380           MOVE 9999 TO RETURN-CODE
005390*    ACTIVA EL INDICADOR CORRESPONDIENTE.
005400           SET WS-CF-FIN TO TRUE
005410        END-IF
005420     END-IF.
005430
005440 2150-LEER-CASHFLOW-F. EXIT.
005450
005460
005470*---------------------------- CASA FLUJOS CON EL GRUPO EN CURSO --
005480*    CORTE DE CONTROL CLASICO: CASHFLOW-FILE Y PORTFOLIO-FILE
005490*    ESTAN ORDENADOS POR CODIGO DE GRUPO, ASI QUE SE VAN
005500*    CARGANDO FLUJOS A LA TABLA MIENTRAS EL CODIGO DE GRUPO DEL
005510*    FLUJO COINCIDA CON EL DE LA CARTERA EN CURSO; AL CAMBIAR DE
005520*    GRUPO (O TERMINARSE CASHFLOW-FILE) SE CORTA EL LAZO Y ESE
005530*    PRIMER FLUJO "DE MAS" QUEDA LEIDO PARA EL PROXIMO GRUPO.
005540 2200-CARGAR-CASHFLOWS-I.
005550
005560*    SE DETIENE CUANDO CASHFLOW-FILE SE TERMINO O CUANDO EL
005570*    FLUJO LEIDO YA PERTENECE AL PROXIMO GRUPO.
005580     PERFORM 2210-CARGAR-UNO-I THRU 2210-CARGAR-UNO-F
005590        UNTIL WS-CF-FIN
005600              OR FLU-COD-GRUPO NOT EQUAL CAR-COD-GRUPO.
005610
005620 2200-CARGAR-CASHFLOWS-F. EXIT.
005630
005640*    CARGA UN FLUJO A LA TABLA (SI HAY LUGAR) Y LEE EL PROXIMO
005650*    REGISTRO DE CASHFLOW-FILE. SI YA HAY 10 FLUJOS CARGADOS EL
005660*    FLUJO SE DESCARTA Y SE PRENDE EL SWITCH DE EXCESO, QUE LA
005670*    RUTINA 2350 CONVIERTE EN UN MENSAJE DE ERROR DEL GRUPO.
005680 2210-CARGAR-UNO-I.
005690
005700*    TODAVIA HAY LUGAR EN LA TABLA (MAXIMO 10 FLUJOS POR GRUPO).
005710     IF WS-FLU-CANT LESS THAN 10
005720*    ACUMULA EN WS-FLU-CANT.
005730        ADD 1 TO WS-FLU-CANT
005740*    ACTIVA EL INDICADOR CORRESPONDIENTE.
005750        SET WS-FLU-IDX TO WS-FLU-CANT
005760*       COPIA LOS CUATRO CAMPOS DEL FLUJO DESDE EL REGISTRO
005770*       RECIEN LEIDO A LA FILA CORRESPONDIENTE DE LA TABLA.
005780        MOVE FLU-IMPORTE     TO WS-FLU-IMPORTE(WS-FLU-IDX)
005790*    COPIA EL VALOR A WS-FLU-MES(WS-FLU-IDX).
005800        MOVE FLU-MES-OFERTA  TO WS-FLU-MES(WS-FLU-IDX)
005810*    COPIA EL VALOR A WS-FLU-FECHA(WS-FLU-IDX).
005820        MOVE FLU-FECHA       TO WS-FLU-FECHA(WS-FLU-IDX)
005830*    COPIA EL VALOR A WS-FLU-DESC(WS-FLU-IDX).
005840        MOVE FLU-DESCRIPCION TO WS-FLU-DESC(WS-FLU-IDX)
005850     ELSE
005860*       LA TABLA YA ESTA LLENA: EL FLUJO SE DESCARTA Y QUEDA
005870*       REGISTRADO EL EXCESO PARA LA VALIDACION 2350.
005880        SET WS-CF-EXCESO TO TRUE
005890     END-IF
005900
005910*    AVANZA A LA PROXIMA LECTURA DE CASHFLOW-FILE PARA QUE EL
005920*    PERFORM ... UNTIL DE 2200 PUEDA EVALUAR SI SIGUE O CORTA.
005930     PERFORM 2150-LEER-CASHFLOW-I THRU 2150-LEER-CASHFLOW-F.
005940
005950 2210-CARGAR-UNO-F. EXIT.
005960
005970
005980*----------------------------------- VALIDACIONES DEL GRUPO ------
005990*    DISPARA CADA VALIDACION DE ENTRADA, EN EL ORDEN QUE PIDE EL
006000*    NEGOCIO (EL HORIZONTE HAY QUE CALCULARLO ANTES DE PODER
006010*    VALIDARLO, Y ANTES DE PODER VALIDAR CADA FLUJO CONTRA EL).
006020*    AL TERMINAR, EL GRUPO QUEDA VALIDO SOLO SI NO SE APILO
006030*    NINGUN MENSAJE DE ERROR EN LA TABLA WS-TAB-ERRORES.
006040 2300-VALIDAR-GRUPO-I.
006050
006060*    CODIGO DE GRUPO REQUERIDO.
006070     PERFORM 2310-VALIDAR-GRUPO-COD-I THRU 2310-VALIDAR-GRUPO-COD-F
006080*    VALOR DE MERCADO INICIAL DENTRO DE RANGO.
006090     PERFORM 2320-VALIDAR-BEGIN-MV-I  THRU 2320-VALIDAR-BEGIN-MV-F
006100*    FECHAS DE INICIO Y FIN DEL PERIODO (TAMBIEN CALCULA LOS
006110*    JULIANOS QUE VA A NECESITAR 2400 PARA EL HORIZONTE).
006120     PERFORM 2360-VALIDAR-FECHAS-I    THRU 2360-VALIDAR-FECHAS-F
006130*    CALCULA EL HORIZONTE EN MESES (SE NECESITA ANTES DE PODER
006140*    VALIDARLO Y ANTES DE VALIDAR CADA FLUJO CONTRA EL).
006150     PERFORM 2400-CALC-HORIZONTE-I    THRU 2400-CALC-HORIZONTE-F
006160*    HORIZONTE DENTRO DE RANGO (1 A 120 MESES).
006170     PERFORM 2330-VALIDAR-HORIZONTE-I THRU 2330-VALIDAR-HORIZONTE-F
006180*    LAS TRES TASAS DE ESCENARIO, RANGO INDIVIDUAL Y CONSISTENCIA
006190*    CRUZADA BAJA < BASE < ALZA.
006200     PERFORM 2340-VALIDAR-TASAS-I     THRU 2340-VALIDAR-TASAS-F
006210*    TOPE DE 10 FLUJOS Y VALIDACION DE CADA FLUJO CARGADO.
006220     PERFORM 2350-VALIDAR-CASHFLOWS-I THRU 2350-VALIDAR-CASHFLOWS-F
006230
006240*    EL GRUPO QUEDA VALIDO SOLO SI NINGUNA DE LAS VALIDACIONES
006250*    DE ARRIBA APILO NINGUN MENSAJE DE ERROR.
006260     IF WS-ERR-CANT EQUAL ZEROS
006270*    ACTIVA EL INDICADOR CORRESPONDIENTE.
006280        SET WS-GRUPO-VALIDO   TO TRUE
006290     ELSE
006300*    ACTIVA EL INDICADOR CORRESPONDIENTE.
006310        SET WS-GRUPO-INVALIDO TO TRUE
006320     END-IF.
006330
006340 2300-VALIDAR-GRUPO-F. EXIT.
006350
006360*    GROUP-CODE REQUERIDO (LA LONGITUD MAXIMA DE 50 QUEDA
006370*    SATISFECHA POR EL LAYOUT DE 10 POSICIONES DE TBCARTER).
006380 2310-VALIDAR-GRUPO-COD-I.
006390
006400*    CODIGO DE GRUPO EN BLANCO: FALTA EL DATO OBLIGATORIO.
006410     IF CAR-COD-GRUPO EQUAL SPACES
006420*    COPIA EL VALOR A WS-ERR-MSJ-TMP.
006430        MOVE 'GROUP-CODE IS REQUIRED' TO WS-ERR-MSJ-TMP
006440*    EJECUTA LA RUTINA 9500-AGREGAR-ERROR-I.
006450        PERFORM 9500-AGREGAR-ERROR-I THRU 9500-AGREGAR-ERROR-F
006460     END-IF.
006470
006480 2310-VALIDAR-GRUPO-COD-F. EXIT.
006490
006500*    VALOR DE MERCADO INICIAL: RANGO ADMITIDO 1.000 A
006510*    1.000.000.000 (EN LA MONEDA DEL ARCHIVO, SIN DECIMALES DE
006520*    CENTAVOS EN EL CHEQUEO; EL IMPORTE EN SI TRAE DOS DECIMALES).
006530 2320-VALIDAR-BEGIN-MV-I.
006540
006550*    FUERA DE RANGO POR ABAJO O POR ARRIBA.
006560     IF CAR-VLR-MDO-INI LESS THAN 1000
006570        OR CAR-VLR-MDO-INI GREATER THAN 1000000000
006580*    COPIA EL VALOR A 1.
006590        MOVE 'BEGIN-MV OUT OF RANGE 1,000 TO 1,000,000,000'
006600                                          TO WS-ERR-MSJ-TMP
006610*    EJECUTA LA RUTINA 9500-AGREGAR-ERROR-I.
006620        PERFORM 9500-AGREGAR-ERROR-I THRU 9500-AGREGAR-ERROR-F
006630     END-IF.
006640
006650 2320-VALIDAR-BEGIN-MV-F. EXIT.
006660
006670*    EL HORIZONTE (YA CALCULADO POR 2400) DEBE QUEDAR ENTRE 1 Y
006680*    120 MESES (10 ANIOS); FUERA DE ESE RANGO NO TIENE SENTIDO
006690*    PROYECTAR NADA.
006700 2330-VALIDAR-HORIZONTE-I.
006710
006720*    FUERA DE RANGO POR ABAJO O POR ARRIBA.
006730     IF WS-HORIZONTE LESS THAN 1 OR WS-HORIZONTE GREATER THAN 120
006740*    COPIA EL VALOR A 120.
006750        MOVE 'TIME-HORIZON OUT OF RANGE 1 TO 120 MONTHS'
006760                                          TO WS-ERR-MSJ-TMP
006770*    EJECUTA LA RUTINA 9500-AGREGAR-ERROR-I.
006780        PERFORM 9500-AGREGAR-ERROR-I THRU 9500-AGREGAR-ERROR-F
006790     END-IF.
006800
006810 2330-VALIDAR-HORIZONTE-F. EXIT.
006820
006830*    RANGO DE CADA TASA Y CONSISTENCIA CRUZADA BAJA < BASE < ALZA
006840*    (CORREGIDO POR TICKET TK-0318, VER HISTORIAL).
006850*    CADA TASA SE VALIDA POR SEPARADO CONTRA EL RANGO -50 A 100
006860*    POR CIENTO; RECIEN SI LAS TRES QUEDARON DENTRO DE RANGO SE
006870*    HACE EL CHEQUEO CRUZADO (NO TIENE SENTIDO COMPARAR UNA TASA
006880*    QUE YA SE RECHAZO POR ESTAR FUERA DE RANGO).
006890 2340-VALIDAR-TASAS-I.
006900
006910*    POR DEFECTO SE ASUMEN LAS TRES TASAS OK; CADA IF DE ABAJO
006920*    LAS BAJA A 'N' SI ENCUENTRA UN PROBLEMA.
006930     MOVE 'S' TO WS-TASA-BAJA-SW
006940*    COPIA EL VALOR A WS-TASA-BASE-SW.
006950     MOVE 'S' TO WS-TASA-BASE-SW
006960*    COPIA EL VALOR A WS-TASA-ALZA-SW.
006970     MOVE 'S' TO WS-TASA-ALZA-SW
006980
006990*    TASA DE ESCENARIO BAJISTA (DOWNSIDE).
007000     IF CAR-TASA-BAJA LESS THAN -50 OR CAR-TASA-BAJA GREATER THAN 100
007010*    COPIA EL VALOR A 100.
007020        MOVE 'RATE-DOWNSIDE OUT OF RANGE -50 TO 100'
007030                                          TO WS-ERR-MSJ-TMP
007040*    EJECUTA LA RUTINA 9500-AGREGAR-ERROR-I.
007050        PERFORM 9500-AGREGAR-ERROR-I THRU 9500-AGREGAR-ERROR-F
007060*    COPIA EL VALOR A WS-TASA-BAJA-SW.
007070        MOVE 'N' TO WS-TASA-BAJA-SW
007080     END-IF
007090
007100*    TASA DE ESCENARIO BASE.
007110     IF CAR-TASA-BASE LESS THAN -50 OR CAR-TASA-BASE GREATER THAN 100
007120*    COPIA EL VALOR A 100.
007130        MOVE 'RATE-BASE OUT OF RANGE -50 TO 100'
007140                                          TO WS-ERR-MSJ-TMP
007150*    EJECUTA LA RUTINA 9500-AGREGAR-ERROR-I.
007160        PERFORM 9500-AGREGAR-ERROR-I THRU 9500-AGREGAR-ERROR-F
007170*    COPIA EL VALOR A WS-TASA-BASE-SW.
007180        MOVE 'N' TO WS-TASA-BASE-SW
007190     END-IF
007200
007210*    TASA DE ESCENARIO ALCISTA (UPSIDE).
007220     IF CAR-TASA-ALZA LESS THAN -50 OR CAR-TASA-ALZA GREATER THAN 100
007230*    COPIA EL VALOR A 100.
007240        MOVE 'RATE-UPSIDE OUT OF RANGE -50 TO 100'
007250                                          TO WS-ERR-MSJ-TMP
007260*    EJECUTA LA RUTINA 9500-AGREGAR-ERROR-I.
007270        PERFORM 9500-AGREGAR-ERROR-I THRU 9500-AGREGAR-ERROR-F
007280*    COPIA EL VALOR A WS-TASA-ALZA-SW.
007290        MOVE 'N' TO WS-TASA-ALZA-SW
007300     END-IF
007310
007320*    CHEQUEO CRUZADO: SOLO SE HACE SI LAS TRES TASAS PASARON SU
007330*    PROPIO RANGO INDIVIDUAL. TICKET TK-0318 CORRIGIO EL OLVIDO
007340*    DE ESTE BLOQUE (ANTES SOLO SE VALIDABA EL RANGO DE CADA
007350*    TASA POR SEPARADO Y SE ACEPTABAN TASAS INCONSISTENTES).
007360     IF WS-TASA-BAJA-OK AND WS-TASA-BASE-OK AND WS-TASA-ALZA-OK
007370*       BAJA DEBE SER MENOR QUE BASE.
007380        IF CAR-TASA-BAJA NOT LESS THAN CAR-TASA-BASE
007390*    CONTINUACION DE LA INSTRUCCION ANTERIOR.
007400           MOVE 'RATE-DOWNSIDE MUST BE LESS THAN RATE-BASE'
007410                                          TO WS-ERR-MSJ-TMP
007420*    EJECUTA LA RUTINA 9500-AGREGAR-ERROR-I.
007430           PERFORM 9500-AGREGAR-ERROR-I THRU 9500-AGREGAR-ERROR-F
007440        END-IF
007450*       BASE DEBE SER MENOR QUE ALZA.
007460        IF CAR-TASA-BASE NOT LESS THAN CAR-TASA-ALZA
007470*    CONTINUACION DE LA INSTRUCCION ANTERIOR.
007480           MOVE 'RATE-BASE MUST BE LESS THAN RATE-UPSIDE'
007490                                          TO WS-ERR-MSJ-TMP
007500*    EJECUTA LA RUTINA 9500-AGREGAR-ERROR-I.
007510           PERFORM 9500-AGREGAR-ERROR-I THRU 9500-AGREGAR-ERROR-F
007520        END-IF
007530*       POR TRANSITIVIDAD BAJA DEBE SER MENOR QUE ALZA; SE
007540*       CHEQUEA IGUAL EN FORMA EXPLICITA PARA QUE EL MENSAJE SEA
007550*       CLARO AUNQUE LOS DOS ANTERIORES YA HAYAN FALLADO.
007560        IF CAR-TASA-BAJA NOT LESS THAN CAR-TASA-ALZA
007570*    CONTINUACION DE LA INSTRUCCION ANTERIOR.
007580           MOVE 'RATE-DOWNSIDE MUST BE LESS THAN RATE-UPSIDE'
007590                                          TO WS-ERR-MSJ-TMP
007600*    EJECUTA LA RUTINA 9500-AGREGAR-ERROR-I.
007610           PERFORM 9500-AGREGAR-ERROR-I THRU 9500-AGREGAR-ERROR-F
007620        END-IF
007630     END-IF.
007640
007650 2340-VALIDAR-TASAS-F. EXIT.
007660
007670*    TOPE DE 10 FLUJOS POR GRUPO Y VALIDACION DE CADA FLUJO
007680*    (ALTA POR TICKET TK-0561, VER HISTORIAL).
007690 2350-VALIDAR-CASHFLOWS-I.
007700
007710*    EL SWITCH DE EXCESO LO PRENDE 2210 CUANDO EL GRUPO TRAE
007720*    MAS FLUJOS DE LOS QUE ENTRAN EN LA TABLA.
007730     IF WS-CF-EXCESO
007740*    CONTINUACION DE LA INSTRUCCION ANTERIOR.
007750        MOVE 'MORE THAN 10 CASHFLOWS FOR THIS PORTFOLIO GROUP'
007760                                          TO WS-ERR-MSJ-TMP
007770*    EJECUTA LA RUTINA 9500-AGREGAR-ERROR-I.
007780        PERFORM 9500-AGREGAR-ERROR-I THRU 9500-AGREGAR-ERROR-F
007790     END-IF
007800
007810*    VALIDA CADA FLUJO REALMENTE CARGADO EN LA TABLA, UNO POR
007820*    UNO, DESDE EL PRIMERO HASTA WS-FLU-CANT.
007830     PERFORM 2355-VALIDAR-UN-FLUJO-I THRU 2355-VALIDAR-UN-FLUJO-F
007840        VARYING WS-FLU-IDX FROM 1 BY 1
007850           UNTIL WS-FLU-IDX GREATER WS-FLU-CANT.
007860
007870 2350-VALIDAR-CASHFLOWS-F. EXIT.
007880
007890*    VALIDA UN FLUJO INDIVIDUAL: IMPORTE DENTRO DE RANGO, MES DE
007900*    OFERTA DENTRO DE RANGO, Y MES DE OFERTA NO MAYOR AL
007910*    HORIZONTE DEL GRUPO. LOS MENSAJES INCLUYEN EL NUMERO DE
007920*    FLUJO (1 A 10) PARA QUE SE PUEDA UBICAR CUAL ES EL QUE FALLA.
007930 2355-VALIDAR-UN-FLUJO-I.
007940
007950*    IMPORTE DEL FLUJO: RANGO -1.000.000.000 A 1.000.000.000
007960*    (PUEDE SER NEGATIVO, UN EGRESO DE CARTERA).
007970     IF WS-FLU-IMPORTE(WS-FLU-IDX) LESS THAN -1000000000
007980        OR WS-FLU-IMPORTE(WS-FLU-IDX) GREATER THAN 1000000000
007990*    ACTIVA EL INDICADOR CORRESPONDIENTE.
008000        SET WS-ERR-IDX TO WS-FLU-IDX
008010*    COPIA EL VALOR A WS-ERR-NUM-EDIT.
008020        MOVE WS-FLU-IDX TO WS-ERR-NUM-EDIT
008030*       EL NUMERO DE FLUJO SE INCRUSTA EN EL TEXTO VIA STRING;
008040*       STRING NO ACEPTA UN CAMPO NUMERICO SIN EDITAR.
008050        STRING 'CASHFLOW ' WS-ERR-NUM-EDIT ' AMOUNT OUT OF RANGE'
008060           DELIMITED BY SIZE INTO WS-ERR-MSJ-TMP
008070*    EJECUTA LA RUTINA 9500-AGREGAR-ERROR-I.
008080        PERFORM 9500-AGREGAR-ERROR-I THRU 9500-AGREGAR-ERROR-F
008090     END-IF
008100
008110*    MES DE OFERTA: RANGO 1 A 120; SI ESTA DENTRO DE RANGO
008120*    TODAVIA HAY QUE CHEQUEAR QUE NO SUPERE EL HORIZONTE DEL
008130*    GRUPO (UN FLUJO NO PUEDE CAER DESPUES DEL FIN DEL PERIODO).
008140     IF WS-FLU-MES(WS-FLU-IDX) LESS THAN 1
008150        OR WS-FLU-MES(WS-FLU-IDX) GREATER THAN 120
008160*    COPIA EL VALOR A WS-ERR-NUM-EDIT.
008170        MOVE WS-FLU-IDX TO WS-ERR-NUM-EDIT
008180*    ARMA EL TEXTO DEL RENGLON O MENSAJE.
008190        STRING 'CASHFLOW ' WS-ERR-NUM-EDIT ' MONTH OUT OF RANGE 1 '
008200           'TO 120' DELIMITED BY SIZE INTO WS-ERR-MSJ-TMP
008210*    EJECUTA LA RUTINA 9500-AGREGAR-ERROR-I.
008220        PERFORM 9500-AGREGAR-ERROR-I THRU 9500-AGREGAR-ERROR-F
008230     ELSE
008240*       DENTRO DE RANGO GENERAL PERO POSTERIOR AL FIN DEL
008250*       HORIZONTE DEL GRUPO: EL MENSAJE INFORMA EL MES DEL
008260*       FLUJO Y EL HORIZONTE PARA FACILITAR EL DIAGNOSTICO.
008270        IF WS-FLU-MES(WS-FLU-IDX) GREATER THAN WS-HORIZONTE
008280*    COPIA EL VALOR A WS-ERR-NUM-EDIT.
008290           MOVE WS-FLU-IDX          TO WS-ERR-NUM-EDIT
008300*    COPIA EL VALOR A WS-ERR-MES-EDIT.
008310           MOVE WS-FLU-MES(WS-FLU-IDX) TO WS-ERR-MES-EDIT
008320*    COPIA EL VALOR A WS-ERR-HOR-EDIT.
008330           MOVE WS-HORIZONTE        TO WS-ERR-HOR-EDIT
008340*    ARMA EL TEXTO DEL RENGLON O MENSAJE.
008350           STRING 'CASHFLOW ' WS-ERR-NUM-EDIT ' MONTH '
008360              WS-ERR-MES-EDIT ' EXCEEDS HORIZON OF '
008370              WS-ERR-HOR-EDIT ' MONTHS'
008380              DELIMITED BY SIZE INTO WS-ERR-MSJ-TMP
008390*    EJECUTA LA RUTINA 9500-AGREGAR-ERROR-I.
008400           PERFORM 9500-AGREGAR-ERROR-I THRU 9500-AGREGAR-ERROR-F
008410        END-IF
008420     END-IF.
008430
008440 2355-VALIDAR-UN-FLUJO-F. EXIT.
008450
008460*    AMBAS FECHAS REQUERIDAS, INICIO < FIN, INICIO NO MAS DE 10
008470*    ANIOS (3650 DIAS) ANTES DE HOY, FIN NO MAS DE 2 ANIOS (730
008480*    DIAS) DESPUES DE HOY, PERIODO DE AL MENOS 1 DIA.
008490 2360-VALIDAR-FECHAS-I.
008500
008510*    SIN LAS DOS FECHAS NO HAY PERIODO QUE PROYECTAR; SE
008520*    RECHAZA DE UNA SIN INTENTAR CALCULAR NINGUN JULIANO.
008530     IF CAR-FEC-INICIO EQUAL ZEROS OR CAR-FEC-FIN EQUAL ZEROS
008540*    CONTINUACION DE LA INSTRUCCION ANTERIOR.
008550        MOVE 'START-DATE AND END-DATE ARE BOTH REQUIRED'
008560                                          TO WS-ERR-MSJ-TMP
008570*    EJECUTA LA RUTINA 9500-AGREGAR-ERROR-I.
008580        PERFORM 9500-AGREGAR-ERROR-I THRU 9500-AGREGAR-ERROR-F
008590     ELSE
008600*       INICIO DEBE SER ANTERIOR A FIN.
008610        IF CAR-FEC-INICIO NOT LESS THAN CAR-FEC-FIN
008620*    CONTINUACION DE LA INSTRUCCION ANTERIOR.
008630           MOVE 'START-DATE MUST BE BEFORE END-DATE'
008640                                          TO WS-ERR-MSJ-TMP
008650*    EJECUTA LA RUTINA 9500-AGREGAR-ERROR-I.
008660           PERFORM 9500-AGREGAR-ERROR-I THRU 9500-AGREGAR-ERROR-F
008670        END-IF
008680
008690*       CONVIERTE LAS TRES FECHAS DE INTERES (INICIO, FIN Y
008700*       PROCESO) A NUMERO JULIANO PARA PODER RESTARLAS EN DIAS;
008710*       LA SUBRUTINA COMUN 2900 SE REUSA TRES VECES SEGUIDAS.
008720        MOVE CAR-INI-AAAA TO WS-JUL-ANIO
008730*    COPIA EL VALOR A WS-JUL-MES.
008740        MOVE CAR-INI-MM   TO WS-JUL-MES
008750*    COPIA EL VALOR A WS-JUL-DIA.
008760        MOVE CAR-INI-DD   TO WS-JUL-DIA
008770*    EJECUTA LA RUTINA 2900-CALC-JULIANO-I.
008780        PERFORM 2900-CALC-JULIANO-I THRU 2900-CALC-JULIANO-F
008790*    COPIA EL VALOR A WS-JUL-INICIO.
008800        MOVE WS-JUL-NUM   TO WS-JUL-INICIO
008810
008820*       JULIANO DE LA FECHA DE FIN.
008830        MOVE CAR-FIN-AAAA TO WS-JUL-ANIO
008840*    COPIA EL VALOR A WS-JUL-MES.
008850        MOVE CAR-FIN-MM   TO WS-JUL-MES
008860*    COPIA EL VALOR A WS-JUL-DIA.
008870        MOVE CAR-FIN-DD   TO WS-JUL-DIA
008880*    EJECUTA LA RUTINA 2900-CALC-JULIANO-I.
008890        PERFORM 2900-CALC-JULIANO-I THRU 2900-CALC-JULIANO-F
008900*    COPIA EL VALOR A WS-JUL-FIN.
008910        MOVE WS-JUL-NUM   TO WS-JUL-FIN
008920
008930*       JULIANO DE LA FECHA DE PROCESO ("HOY").
008940        MOVE WS-FEC-PROC-AAAA TO WS-JUL-ANIO
008950*    COPIA EL VALOR A WS-JUL-MES.
008960        MOVE WS-FEC-PROC-MM   TO WS-JUL-MES
008970*    COPIA EL VALOR A WS-JUL-DIA.
008980        MOVE WS-FEC-PROC-DD   TO WS-JUL-DIA
008990*    EJECUTA LA RUTINA 2900-CALC-JULIANO-I.
009000        PERFORM 2900-CALC-JULIANO-I THRU 2900-CALC-JULIANO-F
009010*    COPIA EL VALOR A WS-JUL-PROCESO.
009020        MOVE WS-JUL-NUM   TO WS-JUL-PROCESO
009030
009040*       INICIO NO PUEDE ESTAR MAS DE 10 ANIOS (3650 DIAS) ANTES
009050*       DE HOY.
009060        COMPUTE WS-DIAS-DESDE-INICIO = WS-JUL-PROCESO - WS-JUL-INICIO
009070*    VERIFICA LA CONDICION SIGUIENTE.
009080        IF WS-DIAS-DESDE-INICIO GREATER 3650
009090*    CONTINUACION DE LA INSTRUCCION ANTERIOR.
009100           MOVE 'START-DATE MORE THAN 10 YEARS BEFORE RUN DATE'
009110                                          TO WS-ERR-MSJ-TMP
009120*    EJECUTA LA RUTINA 9500-AGREGAR-ERROR-I.
009130           PERFORM 9500-AGREGAR-ERROR-I THRU 9500-AGREGAR-ERROR-F
009140        END-IF
009150
009160*       FIN NO PUEDE ESTAR MAS DE 2 ANIOS (730 DIAS) DESPUES DE
009170*       HOY.
009180        COMPUTE WS-DIAS-HASTA-FIN = WS-JUL-FIN - WS-JUL-PROCESO
009190*    VERIFICA LA CONDICION SIGUIENTE.
009200        IF WS-DIAS-HASTA-FIN GREATER 730
009210*    CONTINUACION DE LA INSTRUCCION ANTERIOR.
009220           MOVE 'END-DATE MORE THAN 2 YEARS AFTER RUN DATE'
009230                                          TO WS-ERR-MSJ-TMP
009240*    EJECUTA LA RUTINA 9500-AGREGAR-ERROR-I.
009250           PERFORM 9500-AGREGAR-ERROR-I THRU 9500-AGREGAR-ERROR-F
009260        END-IF
009270
009280*       EL PERIODO (FIN MENOS INICIO) TIENE QUE SER DE AL MENOS
009290*       UN DIA.
009300        COMPUTE WS-DIAS-PERIODO = WS-JUL-FIN - WS-JUL-INICIO
009310*    VERIFICA LA CONDICION SIGUIENTE.
009320        IF WS-DIAS-PERIODO LESS THAN 1
009330*    CONTINUACION DE LA INSTRUCCION ANTERIOR.
009340           MOVE 'PERIOD MUST BE AT LEAST 1 DAY'
009350                                          TO WS-ERR-MSJ-TMP
009360*    EJECUTA LA RUTINA 9500-AGREGAR-ERROR-I.
009370           PERFORM 9500-AGREGAR-ERROR-I THRU 9500-AGREGAR-ERROR-F
009380        END-IF
009390     END-IF.
009400
009410 2360-VALIDAR-FECHAS-F. EXIT.
009420
009430*    APILA UN MENSAJE MAS EN LA TABLA DE ERRORES DEL GRUPO
009440*    (MAXIMO 12 MENSAJES; LOS EXCEDENTES SE DESCARTAN).
009450 9500-AGREGAR-ERROR-I.
009460
009470*    SI YA HAY 12 MENSAJES SE DESCARTA EL NUEVO EN SILENCIO; EL
009480*    GRUPO YA VA A QUEDAR RECHAZADO IGUAL POR LOS 12 QUE TIENE.
009490     IF WS-ERR-CANT LESS THAN 12
009500*    ACUMULA EN WS-ERR-CANT.
009510        ADD 1 TO WS-ERR-CANT
009520*    ACTIVA EL INDICADOR CORRESPONDIENTE.
009530        SET WS-ERR-IDX TO WS-ERR-CANT
009540*    COPIA EL VALOR A WS-ERR-MENSAJE(WS-ERR-IDX).
009550        MOVE WS-ERR-MSJ-TMP TO WS-ERR-MENSAJE(WS-ERR-IDX)
009560     END-IF.
009570
009580 9500-AGREGAR-ERROR-F. EXIT.
009590
009600
009610*------------------------------------- HORIZONTE DEL PERIODO -----
009620*    MESES = (ANIO-FIN - ANIO-INICIO) * 12 + (MES-FIN - MES-INI);
009630*    SI EL DIA FIN ES MAYOR AL DIA INICIO SE REDONDEA HACIA
009640*    ARRIBA SUMANDO 1 MES; EL RESULTADO NUNCA ES MENOR A 1.
009650 2400-CALC-HORIZONTE-I.
009660
009670*    DIFERENCIA DE ANIOS POR 12 MAS DIFERENCIA DE MESES.
009680     COMPUTE WS-HORIZONTE = (CAR-FIN-AAAA - CAR-INI-AAAA) * 12
009690                             + (CAR-FIN-MM - CAR-INI-MM)
009700
009710*    REDONDEO HACIA ARRIBA CUANDO EL DIA DE FIN ES POSTERIOR AL
009720*    DIA DE INICIO DENTRO DEL MES (SE CUENTA EL MES PARCIAL).
009730     IF CAR-FIN-DD GREATER CAR-INI-DD
009740*    ACUMULA EN WS-HORIZONTE.
009750        ADD 1 TO WS-HORIZONTE
009760     END-IF
009770
009780*    PISO DE SEGURIDAD: EL HORIZONTE NUNCA BAJA DE 1 MES, PARA
009790*    QUE LA VALIDACION DE RANGO DE 2330 SIEMPRE TENGA UN VALOR
009800*    COHERENTE CONTRA EL QUE COMPARAR.
009810     IF WS-HORIZONTE LESS THAN 1
009820*    COPIA EL VALOR A WS-HORIZONTE.
009830        MOVE 1 TO WS-HORIZONTE
009840     END-IF.
009850
009860 2400-CALC-HORIZONTE-F. EXIT.
009870
009880
009890*------------------------------------- VALOR FUTURO POR ESCENARIO
009900*    CARGA NOMBRE Y TASA DE LOS TRES ESCENARIOS (SIEMPRE EN EL
009910*    MISMO ORDEN: 1=DOWNSIDE, 2=BASE, 3=UPSIDE) Y DISPARA EL
009920*    CALCULO COMPLETO DE CADA UNO.
009930 2500-CALC-ESCENARIOS-I.
009940
009950*    ESCENARIO 1: DOWNSIDE, TASA BAJA DEL LAYOUT DE CARTERA.
009960     MOVE 'DOWNSIDE'  TO WS-ESC-NOMBRE(1)
009970*    COPIA EL VALOR A WS-ESC-TASA(1).
009980     MOVE CAR-TASA-BAJA TO WS-ESC-TASA(1)
009990*    ESCENARIO 2: BASE.
010000     MOVE 'BASE'      TO WS-ESC-NOMBRE(2)
010010*    COPIA EL VALOR A WS-ESC-TASA(2).
010020     MOVE CAR-TASA-BASE TO WS-ESC-TASA(2)
010030*    ESCENARIO 3: UPSIDE, TASA ALZA DEL LAYOUT DE CARTERA.
010040     MOVE 'UPSIDE'    TO WS-ESC-NOMBRE(3)
010050*    COPIA EL VALOR A WS-ESC-TASA(3).
010060     MOVE CAR-TASA-ALZA TO WS-ESC-TASA(3)
010070
010080*    CALCULA EL VALOR FUTURO COMPLETO (CARTERA MAS FLUJOS) DE
010090*    CADA UNO DE LOS TRES ESCENARIOS, UNO POR VUELTA.
010100     PERFORM 2510-CALC-UN-ESCENARIO-I THRU 2510-CALC-UN-ESCENARIO-F
010110        VARYING WS-ESC-IDX FROM 1 BY 1 UNTIL WS-ESC-IDX GREATER 3.
010120
010130 2500-CALC-ESCENARIOS-F. EXIT.
010140
010150*    CALCULA EL VALOR FUTURO DE UN ESCENARIO COMPLETO: PRIMERO
010160*    EL VALOR DE MERCADO INICIAL CRECIDO EL HORIZONTE ENTERO
010170*    (METODO MENSUAL, SIEMPRE), LUEGO LA SUMA DEL VALOR FUTURO
010180*    DE CADA FLUJO, Y POR ULTIMO EL TOTAL (CARTERA + FLUJOS).
010190 2510-CALC-UN-ESCENARIO-I.
010200
010210*    ACUMULADOR DE VALOR FUTURO DE FLUJOS EN CERO ANTES DE
010220*    EMPEZAR A SUMAR (VER 2520).
010230     MOVE ZEROS TO WS-ESC-CF-FV(WS-ESC-IDX)
010240*    EL VALOR DE MERCADO INICIAL SIEMPRE CRECE EL HORIZONTE
010250*    COMPLETO, DESDE EL PRINCIPIO DEL PERIODO HASTA EL FIN.
010260     MOVE WS-HORIZONTE TO WS-MESES-CRECER
010270*    COPIA EL VALOR A WS-PV-TMP.
010280     MOVE CAR-VLR-MDO-INI TO WS-PV-TMP
010290*    EJECUTA LA RUTINA 2550-FV-MENSUAL-I.
010300     PERFORM 2550-FV-MENSUAL-I THRU 2550-FV-MENSUAL-F
010310*    COPIA EL VALOR A WS-ESC-PORT-FV(WS-ESC-IDX).
010320     MOVE WS-FV-CALCULADO TO WS-ESC-PORT-FV(WS-ESC-IDX)
010330
010340*    CALCULA EL VALOR FUTURO DE CADA FLUJO DE CAJA CARGADO EN LA
010350*    TABLA, UNO POR UNO, PARA ESTE MISMO ESCENARIO.
010360     PERFORM 2520-CALC-FLUJOS-ESCEN-I THRU 2520-CALC-FLUJOS-ESCEN-F
010370        VARYING WS-FLU-IDX FROM 1 BY 1
010380           UNTIL WS-FLU-IDX GREATER WS-FLU-CANT
010390
010400*    TOTAL DEL ESCENARIO = VALOR FUTURO DE LA CARTERA MAS VALOR
010410*    FUTURO ACUMULADO DE TODOS LOS FLUJOS.
010420     COMPUTE WS-ESC-TOTAL-FV(WS-ESC-IDX) ROUNDED =
010430        WS-ESC-PORT-FV(WS-ESC-IDX) + WS-ESC-CF-FV(WS-ESC-IDX).
010440
010450 2510-CALC-UN-ESCENARIO-F. EXIT.
010460
010470*    LOS FLUJOS EN CERO SE OMITEN DEL TOTAL (NO GENERAN VALOR
010480*    FUTURO). SI HAY FECHA INFORMADA SE USA EL METODO POR FECHA,
010490*    SI NO EL METODO MENSUAL SOBRE LOS MESES RESTANTES DEL
010500*    HORIZONTE (HORIZONTE - MES DE OFERTA DEL FLUJO).
010510 2520-CALC-FLUJOS-ESCEN-I.
010520
010530*    SOLO SE CALCULA VALOR FUTURO PARA FLUJOS CON IMPORTE
010540*    DISTINTO DE CERO; UN FLUJO EN CERO NO APORTA NADA.
010550     IF WS-FLU-IMPORTE(WS-FLU-IDX) NOT EQUAL ZEROS
010560*    COPIA EL VALOR A WS-PV-TMP.
010570        MOVE WS-FLU-IMPORTE(WS-FLU-IDX) TO WS-PV-TMP
010580*       CON FECHA INFORMADA SE USA EL METODO POR FECHA (BASE
010590*       ACTUAL/365, RUTINA 2560).
010600        IF WS-FLU-FECHA(WS-FLU-IDX) NOT EQUAL ZEROS
010610*    EJECUTA LA RUTINA 2560-FV-FECHA-I.
010620           PERFORM 2560-FV-FECHA-I THRU 2560-FV-FECHA-F
010630        ELSE
010640*          SIN FECHA INFORMADA: CRECE SOLO LOS MESES QUE LE
010650*          QUEDAN AL FLUJO DENTRO DEL HORIZONTE.
010660           COMPUTE WS-MESES-CRECER =
010670              WS-HORIZONTE - WS-FLU-MES(WS-FLU-IDX)
010680*          SI NO LE QUEDAN MESES POR CRECER (EL FLUJO CAE EN EL
010690*          MISMO MES DEL FIN DEL HORIZONTE O DESPUES) EL VALOR
010700*          FUTURO ES IGUAL AL IMPORTE ORIGINAL.
010710           IF WS-MESES-CRECER NOT GREATER ZEROS
010720*    COPIA EL VALOR A WS-FV-CALCULADO.
010730              MOVE WS-PV-TMP TO WS-FV-CALCULADO
010740           ELSE
010750*    EJECUTA LA RUTINA 2550-FV-MENSUAL-I.
010760              PERFORM 2550-FV-MENSUAL-I THRU 2550-FV-MENSUAL-F
010770           END-IF
010780        END-IF
010790*       ACUMULA EL VALOR FUTURO DE ESTE FLUJO AL TOTAL DE
010800*       FLUJOS DEL ESCENARIO Y LO DEJA GUARDADO EN LA TABLA DE
010810*       FLUJOS PARA PODER IMPRIMIRLO MAS ADELANTE (RUTINA 2710).
010820        ADD WS-FV-CALCULADO TO WS-ESC-CF-FV(WS-ESC-IDX)
010830*       GUARDA EL RESULTADO EN LA COLUMNA DEL ESCENARIO QUE
010840*       CORRESPONDA (BAJA/BASE/ALZA).
010850        EVALUATE WS-ESC-IDX
010860           WHEN 1 MOVE WS-FV-CALCULADO TO WS-FLU-FV-BAJA(WS-FLU-IDX)
010870           WHEN 2 MOVE WS-FV-CALCULADO TO WS-FLU-FV-BASE(WS-FLU-IDX)
010880           WHEN 3 MOVE WS-FV-CALCULADO TO WS-FLU-FV-ALZA(WS-FLU-IDX)
010890        END-EVALUATE
010900     END-IF.
010910
010920 2520-CALC-FLUJOS-ESCEN-F. EXIT.
010930
010940*    METODO MENSUAL: TASA-MENSUAL = TASA-ANUAL / 100 / 12;
010950*    VF = VA * (1 + TASA-MENSUAL) ELEVADO A LOS MESES A CRECER.
010960*    SE USA EL OPERADOR ARITMETICO ** (POTENCIA), NO UNA FUNCION
010970*    INTRINSECA, PARA COMPATIBILIDAD CON EL COMPILADOR DEL AREA.
010980 2550-FV-MENSUAL-I.
010990
011000*    TASA CERO: NO HAY CRECIMIENTO, EL VALOR FUTURO ES IGUAL AL
011010*    VALOR PRESENTE (SE EVITA ADEMAS ELEVAR A POTENCIA CON BASE
011020*    EXACTAMENTE 1, QUE ES INOFENSIVO PERO INNECESARIO).
011030     IF WS-ESC-TASA(WS-ESC-IDX) EQUAL ZEROS
011040*    COPIA EL VALOR A WS-FV-CALCULADO.
011050        MOVE WS-PV-TMP TO WS-FV-CALCULADO
011060     ELSE
011070*       TASA ANUAL A TASA MENSUAL (DIVIDIDA POR 100 Y POR 12).
011080        COMPUTE WS-TASA-MENSUAL ROUNDED =
011090           WS-ESC-TASA(WS-ESC-IDX) / 100 / 12
011100*       INTERES COMPUESTO MENSUAL SOBRE LOS MESES A CRECER.
011110        COMPUTE WS-FV-CALCULADO ROUNDED =
011120           WS-PV-TMP * ((1 + WS-TASA-MENSUAL) ** WS-MESES-CRECER)
011130     END-IF.
011140
011150 2550-FV-MENSUAL-F. EXIT.
011160
011170*    METODO POR FECHA (BASE ACTUAL/365): TASA-DECIMAL = TASA-ANUAL
011180*    / 100; DIAS = FECHA-FIN - FECHA-FLUJO; VF = VA * (1 +
011190*    TASA-DECIMAL) ELEVADO A (DIAS / 365). SI LA FECHA DEL FLUJO
011200*    ES POSTERIOR O IGUAL A LA FECHA FIN, NO HAY CRECIMIENTO.
011210 2560-FV-FECHA-I.
011220
011230*    TASA CERO: MISMO CASO QUE EN EL METODO MENSUAL, NO HAY
011240*    CRECIMIENTO POSIBLE.
011250     IF WS-ESC-TASA(WS-ESC-IDX) EQUAL ZEROS
011260*    COPIA EL VALOR A WS-FV-CALCULADO.
011270        MOVE WS-PV-TMP TO WS-FV-CALCULADO
011280     ELSE
011290*       CONVIERTE LA FECHA DEL FLUJO A NUMERO JULIANO.
011300        MOVE WS-FLU-FEC-AAAA(WS-FLU-IDX) TO WS-JUL-ANIO
011310*    COPIA EL VALOR A WS-JUL-MES.
011320        MOVE WS-FLU-FEC-MM(WS-FLU-IDX)   TO WS-JUL-MES
011330*    COPIA EL VALOR A WS-JUL-DIA.
011340        MOVE WS-FLU-FEC-DD(WS-FLU-IDX)   TO WS-JUL-DIA
011350*    EJECUTA LA RUTINA 2900-CALC-JULIANO-I.
011360        PERFORM 2900-CALC-JULIANO-I THRU 2900-CALC-JULIANO-F
011370*    COPIA EL VALOR A WS-JUL-FLUJO.
011380        MOVE WS-JUL-NUM TO WS-JUL-FLUJO
011390
011400*       CONVIERTE LA FECHA DE FIN DEL PERIODO A NUMERO JULIANO
011410*       PARA PODER RESTAR LAS DOS FECHAS EN DIAS.
011420        MOVE CAR-FIN-AAAA TO WS-JUL-ANIO
011430*    COPIA EL VALOR A WS-JUL-MES.
011440        MOVE CAR-FIN-MM   TO WS-JUL-MES
011450*    COPIA EL VALOR A WS-JUL-DIA.
011460        MOVE CAR-FIN-DD   TO WS-JUL-DIA
011470*    EJECUTA LA RUTINA 2900-CALC-JULIANO-I.
011480        PERFORM 2900-CALC-JULIANO-I THRU 2900-CALC-JULIANO-F
011490
011500*    CALCULA WS-DIAS.
011510        COMPUTE WS-DIAS = WS-JUL-NUM - WS-JUL-FLUJO
011520
011530*       SI LA FECHA DEL FLUJO YA ALCANZO O SUPERO LA FECHA FIN
011540*       NO QUEDAN DIAS PARA CRECER.
011550        IF WS-DIAS NOT GREATER ZEROS
011560*    COPIA EL VALOR A WS-FV-CALCULADO.
011570           MOVE WS-PV-TMP TO WS-FV-CALCULADO
011580        ELSE
011590*          TASA ANUAL A DECIMAL (DIVIDIDA POR 100).
011600           COMPUTE WS-TASA-DECIMAL ROUNDED =
011610              WS-ESC-TASA(WS-ESC-IDX) / 100
011620*          FRACCION DE ANIO TRANSCURRIDA (DIAS SOBRE 365).
011630           COMPUTE WS-DIAS-FRACCION ROUNDED = WS-DIAS / 365
011640*          INTERES COMPUESTO SOBRE LA FRACCION DE ANIO.
011650           COMPUTE WS-FV-CALCULADO ROUNDED =
011660              WS-PV-TMP * ((1 + WS-TASA-DECIMAL) ** WS-DIAS-FRACCION)
011670        END-IF
011680     END-IF.
011690
011700 2560-FV-FECHA-F. EXIT.
011710
011720*----------------------- FECHA A NUMERO JULIANO (SUBRUTINA COMUN)
011730*    ALGORITMO DE FLIEGEL Y VAN FLANDERN; RECIBE WS-JUL-ANIO/MES/
011740*    DIA Y DEVUELVE EL NUMERO JULIANO EN WS-JUL-NUM. LOS PASOS
011750*    INTERMEDIOS (WS-JUL-A/Y/M) SON PARTE DEL ALGORITMO Y NO
011760*    TIENEN SIGNIFICADO DE NEGOCIO PROPIO.
011770 2900-CALC-JULIANO-I.
011780
011790*    AJUSTE DEL "AÑO CIVIL" A "AÑO JULIANO" (EL ALGORITMO HACE
011800*    EMPEZAR EL ANIO EN MARZO PARA SIMPLIFICAR FEBRERO).
011810     COMPUTE WS-JUL-A = (14 - WS-JUL-MES) / 12
011820*    CALCULA WS-JUL-Y.
011830     COMPUTE WS-JUL-Y = WS-JUL-ANIO + 4800 - WS-JUL-A
011840*    CALCULA WS-JUL-M.
011850     COMPUTE WS-JUL-M = WS-JUL-MES + (12 * WS-JUL-A) - 3
011860*    FORMULA CERRADA DEL NUMERO JULIANO; LAS CONSTANTES (153, 5,
011870*    365, 4, 100, 400, 32045) SON PROPIAS DEL ALGORITMO Y NO SE
011880*    TOCAN.
011890     COMPUTE WS-JUL-NUM = WS-JUL-DIA
011900        + ((153 * WS-JUL-M + 2) / 5)
011910        + (365 * WS-JUL-Y)
011920        + (WS-JUL-Y / 4) - (WS-JUL-Y / 100) + (WS-JUL-Y / 400)
011930        - 32045.
011940
011950 2900-CALC-JULIANO-F. EXIT.
011960
011970
011980*------------------------------------- ACUMULA GRANDES TOTALES ---
011990*    SUMA EL TOTAL DE ESTE GRUPO A LOS TRES GRANDES TOTALES DEL
012000*    BATCH (UNO POR ESCENARIO); SOLO SE LLAMA PARA GRUPOS
012010*    VALIDOS (VER 2000).
012020 2600-TOTALIZAR-GRUPO-I.
012030
012040*    UNA VUELTA POR CADA UNO DE LOS TRES ESCENARIOS.
012050     PERFORM 2610-ACUM-UN-ESCENARIO-I THRU 2610-ACUM-UN-ESCENARIO-F
012060        VARYING WS-GT-IDX FROM 1 BY 1 UNTIL WS-GT-IDX GREATER 3.
012070
012080 2600-TOTALIZAR-GRUPO-F. EXIT.
012090
012100*    ACUMULA EL TOTAL DE UN SOLO ESCENARIO DEL GRUPO EN CURSO AL
012110*    GRAN TOTAL DE ESE MISMO ESCENARIO (INDICE WS-GT-IDX Y
012120*    WS-ESC-IDX COINCIDEN PORQUE AMBAS TABLAS USAN EL MISMO
012130*    ORDEN 1=DOWNSIDE/2=BASE/3=UPSIDE).
012140 2610-ACUM-UN-ESCENARIO-I.
012150
012160*    SUMA DIRECTA AL ACUMULADOR DE TODA LA CORRIDA.
012170     ADD WS-ESC-TOTAL-FV(WS-GT-IDX) TO WS-GT-TOTAL-FV(WS-GT-IDX).
012180
012190 2610-ACUM-UN-ESCENARIO-F. EXIT.
012200
012210
012220*------------------------------------- ARMADO DEL RENGLON MES/ANIO
012230*    MES <= 0: "INVALID MONTH"; ANIOS = (MES-1)/12 ENTERO; MES
012240*    DENTRO DEL ANIO = (MES-1) - ANIOS*12 + 1; ANIOS=0: "MONTH M";
012250*    ANIOS=1: "YEAR 1, MONTH M"; SI NO: "YEAR ANIOS+1, MONTH M".
012260 2770-FORMATO-MES-ANIO-I.
012270
012280*    MES INVALIDO (CERO O NEGATIVO): NO DEBERIA OCURRIR PORQUE
012290*    2355 YA VALIDO EL RANGO, PERO SE DEJA EL RESGUARDO.
012300     IF WS-MESLBL-MES-TMP NOT GREATER ZEROS
012310*    COPIA EL VALOR A WS-MESLBL-TXT.
012320        MOVE 'INVALID MONTH'    TO WS-MESLBL-TXT
012330     ELSE
012340*       CANTIDAD DE ANIOS COMPLETOS TRANSCURRIDOS Y MES DENTRO
012350*       DE ESE ANIO (1 A 12).
012360        COMPUTE WS-MESLBL-ANIOS = (WS-MESLBL-MES-TMP - 1) / 12
012370*    CALCULA WS-MESLBL-MESINT.
012380        COMPUTE WS-MESLBL-MESINT =
012390           WS-MESLBL-MES-TMP - (WS-MESLBL-ANIOS * 12) - 1 + 1
012400*    COPIA EL VALOR A WS-MESLBL-MESINT-ED.
012410        MOVE WS-MESLBL-MESINT TO WS-MESLBL-MESINT-ED
012420*       ANIOS = 0 ES EL PRIMER ANIO DEL HORIZONTE: SOLO SE
012430*       MUESTRA EL MES. DE AHI EN ADELANTE SE MUESTRA TAMBIEN
012440*       EL NUMERO DE ANIO (1-INDEXED PARA EL USUARIO).
012450        EVALUATE WS-MESLBL-ANIOS
012460*          PRIMER ANIO: SOLO EL MES.
012470           WHEN 0
012480*    COPIA EL VALOR A WS-MESLBL-TXT.
012490              MOVE SPACES TO WS-MESLBL-TXT
012500*    ARMA EL TEXTO DEL RENGLON O MENSAJE.
012510              STRING 'MONTH ' WS-MESLBL-MESINT-ED
012520                 DELIMITED BY SIZE INTO WS-MESLBL-TXT
012530*          SEGUNDO ANIO: "YEAR 1".
012540           WHEN 1
012550*    COPIA EL VALOR A WS-MESLBL-TXT.
012560              MOVE SPACES TO WS-MESLBL-TXT
012570*    ARMA EL TEXTO DEL RENGLON O MENSAJE.
012580              STRING 'YEAR 1, MONTH ' WS-MESLBL-MESINT-ED
012590                 DELIMITED BY SIZE INTO WS-MESLBL-TXT
012600*          TERCER ANIO EN ADELANTE: "YEAR N" CON N = ANIOS + 1.
012610           WHEN OTHER
012620*    CALCULA WS-MESLBL-ANIOMAS1.
012630              COMPUTE WS-MESLBL-ANIOMAS1 = WS-MESLBL-ANIOS + 1
012640*    COPIA EL VALOR A WS-MESLBL-ANIOMAS1-ED.
012650              MOVE WS-MESLBL-ANIOMAS1 TO WS-MESLBL-ANIOMAS1-ED
012660*    COPIA EL VALOR A WS-MESLBL-TXT.
012670              MOVE SPACES TO WS-MESLBL-TXT
012680*    ARMA EL TEXTO DEL RENGLON O MENSAJE.
012690              STRING 'YEAR ' WS-MESLBL-ANIOMAS1-ED ', MONTH '
012700                 WS-MESLBL-MESINT-ED
012710                 DELIMITED BY SIZE INTO WS-MESLBL-TXT
012720        END-EVALUATE
012730     END-IF.
012740
012750 2770-FORMATO-MES-ANIO-F. EXIT.
012760
012770
012780*------------------------------------- SECCION DEL REPORTE -------
012790*    IMPRIME LA SECCION COMPLETA DE UN GRUPO VALIDO: ENCABEZADO,
012800*    TITULOS DE COLUMNA, RENGLON DE VALOR DE MERCADO INICIAL
012810*    ("MV"), UN RENGLON POR CADA FLUJO CON IMPORTE ("CF"), EL
012820*    TOTAL FORECAST Y EL RESUMEN DE LOS TRES ESCENARIOS.
012830 2700-IMPRIMIR-SECCION-I.
012840
012850*    ENCABEZADO DE PAGINA (TITULO, FECHA, GRUPO, PERIODO).
012860     PERFORM 2750-IMPRIMIR-ENCABEZADO-I THRU 2750-IMPRIMIR-ENCABEZADO-F
012870
012880*    TITULOS DE COLUMNA Y LINEA DE SEPARACION SIMPLE.
012890     MOVE RPT-ENCABEZADO-3 TO REG-REPORT
012900*    GRABA EL RENGLON ARMADO.
012910     WRITE REG-REPORT AFTER 1
012920*    COPIA EL VALOR A REG-REPORT.
012930     MOVE RPT-LINEA-SEPARA TO REG-REPORT
012940*    GRABA EL RENGLON ARMADO.
012950     WRITE REG-REPORT AFTER 1
012960
012970*    RENGLON "MV": VALOR DE MERCADO INICIAL EN LA FECHA DE
012980*    INICIO DEL PERIODO, CON EL VALOR FUTURO DE ESE MISMO IMPORTE
012990*    BAJO CADA UNO DE LOS TRES ESCENARIOS.
013000     MOVE SPACES TO RPT-LINEA-DETALLE
013010*    COPIA EL VALOR A WS-FMT-MM.
013020     MOVE CAR-INI-MM TO WS-FMT-MM
013030*    COPIA EL VALOR A WS-FMT-DD.
013040     MOVE CAR-INI-DD TO WS-FMT-DD
013050*    ARMA LA FECHA DE INICIO EN FORMATO MM/DD/AAAA PARA LA
013060*    COLUMNA "DATE/MONTH" DE ESTE RENGLON.
013070     STRING WS-FMT-MM '/' WS-FMT-DD '/' CAR-INI-AAAA
013080        DELIMITED BY SIZE INTO RPT-DET-LABEL
013090*    COPIA EL VALOR A RPT-DET-TIPO.
013100     MOVE 'MV' TO RPT-DET-TIPO
013110*    IMPORTE ORIGINAL Y VALOR FUTURO BAJO LOS TRES ESCENARIOS,
013120*    REDONDEADOS A DOS DECIMALES (TICKET TK-0546).
013130     COMPUTE RPT-DET-IMPORTE ROUNDED = CAR-VLR-MDO-INI
013140*    CALCULA RPT-DET-BAJA.
013150     COMPUTE RPT-DET-BAJA    ROUNDED = WS-ESC-PORT-FV(1)
013160*    CALCULA RPT-DET-BASE.
013170     COMPUTE RPT-DET-BASE    ROUNDED = WS-ESC-PORT-FV(2)
013180*    CALCULA RPT-DET-ALZA.
013190     COMPUTE RPT-DET-ALZA    ROUNDED = WS-ESC-PORT-FV(3)
013200*    COPIA EL VALOR A REG-REPORT.
013210     MOVE RPT-LINEA-DETALLE TO REG-REPORT
013220*    GRABA EL RENGLON ARMADO.
013230     WRITE REG-REPORT AFTER 1
013240
013250*    UN RENGLON "CF" POR CADA FLUJO DE CAJA CON IMPORTE
013260*    DISTINTO DE CERO (VER 2710).
013270     PERFORM 2710-IMPRIMIR-UN-FLUJO-I THRU 2710-IMPRIMIR-UN-FLUJO-F
013280        VARYING WS-FLU-IDX FROM 1 BY 1
013290           UNTIL WS-FLU-IDX GREATER WS-FLU-CANT
013300
013310*    RENGLON DE TOTAL FORECAST (SUMA DE MV MAS TODOS LOS CF)
013320*    BAJO CADA ESCENARIO, SEGUIDO DE UNA LINEA DE SEPARACION.
013330     MOVE 'TOTAL FORECAST' TO RPT-TOT-LABEL
013340*    CALCULA RPT-TOT-BAJA.
013350     COMPUTE RPT-TOT-BAJA ROUNDED = WS-ESC-TOTAL-FV(1)
013360*    CALCULA RPT-TOT-BASE.
013370     COMPUTE RPT-TOT-BASE ROUNDED = WS-ESC-TOTAL-FV(2)
013380*    CALCULA RPT-TOT-ALZA.
013390     COMPUTE RPT-TOT-ALZA ROUNDED = WS-ESC-TOTAL-FV(3)
013400*    COPIA EL VALOR A REG-REPORT.
013410     MOVE RPT-LINEA-TOTAL TO REG-REPORT
013420*    GRABA EL RENGLON ARMADO.
013430     WRITE REG-REPORT AFTER 1
013440*    COPIA EL VALOR A REG-REPORT.
013450     MOVE RPT-LINEA-SEPARA TO REG-REPORT
013460*    GRABA EL RENGLON ARMADO.
013470     WRITE REG-REPORT AFTER 1
013480
013490*    RESUMEN DE LOS TRES ESCENARIOS (VER 2720) Y LINEA DOBLE DE
013500*    CIERRE DE LA SECCION.
013510     PERFORM 2720-IMPRIMIR-UN-ESCEN-I THRU 2720-IMPRIMIR-UN-ESCEN-F
013520        VARYING WS-ESC-IDX FROM 1 BY 1 UNTIL WS-ESC-IDX GREATER 3
013530
013540*    COPIA EL VALOR A REG-REPORT.
013550     MOVE RPT-LINEA-DOBLE TO REG-REPORT
013560*    GRABA EL RENGLON ARMADO.
013570     WRITE REG-REPORT AFTER 1
013580*    EJECUTA LA RUTINA 2790-VERIFICAR-REPORTE-I.
013590     PERFORM 2790-VERIFICAR-REPORTE-I THRU 2790-VERIFICAR-REPORTE-F.
013600
013610 2700-IMPRIMIR-SECCION-F. EXIT.
013620
013630*    UNA LINEA POR CADA FLUJO CON IMPORTE DISTINTO DE CERO.
013640*    EL ROTULO ANIO/MES SE ARMA CON LA RUTINA 2770 EN LUGAR DE
013650*    LA FECHA CALENDARIO, PORQUE EL FLUJO SE IDENTIFICA POR SU
013660*    MES DE OFERTA DENTRO DEL HORIZONTE (TICKET TK-0589).
013670 2710-IMPRIMIR-UN-FLUJO-I.
013680
013690*    LOS FLUJOS EN CERO NO SE IMPRIMEN (NO APORTAN NADA AL
013700*    ANALISIS Y SOLO ENSUCIARIAN EL LISTADO).
013710     IF WS-FLU-IMPORTE(WS-FLU-IDX) NOT EQUAL ZEROS
013720*    COPIA EL VALOR A RPT-LINEA-DETALLE.
013730        MOVE SPACES TO RPT-LINEA-DETALLE
013740*    COPIA EL VALOR A WS-MESLBL-MES-TMP.
013750        MOVE WS-FLU-MES(WS-FLU-IDX) TO WS-MESLBL-MES-TMP
013760*       ARMA EL ROTULO "MONTH N" / "YEAR N, MONTH M" DE LA
013770*       COLUMNA DATE/MONTH.
013780        PERFORM 2770-FORMATO-MES-ANIO-I THRU 2770-FORMATO-MES-ANIO-F
013790*    COPIA EL VALOR A RPT-DET-LABEL.
013800        MOVE WS-MESLBL-TXT   TO RPT-DET-LABEL
013810*    COPIA EL VALOR A RPT-DET-TIPO.
013820        MOVE 'CF'            TO RPT-DET-TIPO
013830*       IMPORTE ORIGINAL DEL FLUJO Y SU VALOR FUTURO BAJO CADA
013840*       UNO DE LOS TRES ESCENARIOS.
013850        COMPUTE RPT-DET-IMPORTE ROUNDED = WS-FLU-IMPORTE(WS-FLU-IDX)
013860*    CALCULA RPT-DET-BAJA.
013870        COMPUTE RPT-DET-BAJA    ROUNDED = WS-FLU-FV-BAJA(WS-FLU-IDX)
013880*    CALCULA RPT-DET-BASE.
013890        COMPUTE RPT-DET-BASE    ROUNDED = WS-FLU-FV-BASE(WS-FLU-IDX)
013900*    CALCULA RPT-DET-ALZA.
013910        COMPUTE RPT-DET-ALZA    ROUNDED = WS-FLU-FV-ALZA(WS-FLU-IDX)
013920*    COPIA EL VALOR A REG-REPORT.
013930        MOVE RPT-LINEA-DETALLE TO REG-REPORT
013940*    GRABA EL RENGLON ARMADO.
013950        WRITE REG-REPORT AFTER 1
013960*    EJECUTA LA RUTINA 2790-VERIFICAR-REPORTE-I.
013970        PERFORM 2790-VERIFICAR-REPORTE-I THRU 2790-VERIFICAR-REPORTE-F
013980     END-IF.
013990
014000 2710-IMPRIMIR-UN-FLUJO-F. EXIT.
014010
014020*    RESUMEN DE CADA ESCENARIO: TASA, VF DE CARTERA, VF DE
014030*    FLUJOS Y VF TOTAL.
014040 2720-IMPRIMIR-UN-ESCEN-I.
014050
014060*    NOMBRE DEL ESCENARIO (DOWNSIDE/BASE/UPSIDE) Y SUS CUATRO
014070*    IMPORTES, TODOS REDONDEADOS A DOS DECIMALES.
014080     MOVE WS-ESC-NOMBRE(WS-ESC-IDX)  TO RPT-ESC-NOMBRE
014090*    CALCULA RPT-ESC-TASA.
014100     COMPUTE RPT-ESC-TASA     ROUNDED = WS-ESC-TASA(WS-ESC-IDX)
014110*    CALCULA RPT-ESC-PORT-FV.
014120     COMPUTE RPT-ESC-PORT-FV  ROUNDED = WS-ESC-PORT-FV(WS-ESC-IDX)
014130*    CALCULA RPT-ESC-CF-FV.
014140     COMPUTE RPT-ESC-CF-FV    ROUNDED = WS-ESC-CF-FV(WS-ESC-IDX)
014150*    CALCULA RPT-ESC-TOTAL-FV.
014160     COMPUTE RPT-ESC-TOTAL-FV ROUNDED = WS-ESC-TOTAL-FV(WS-ESC-IDX)
014170*    COPIA EL VALOR A REG-REPORT.
014180     MOVE RPT-LINEA-ESCENARIO TO REG-REPORT
014190*    GRABA EL RENGLON ARMADO.
014200     WRITE REG-REPORT AFTER 1
014210*    EJECUTA LA RUTINA 2790-VERIFICAR-REPORTE-I.
014220     PERFORM 2790-VERIFICAR-REPORTE-I THRU 2790-VERIFICAR-REPORTE-F.
014230
014240 2720-IMPRIMIR-UN-ESCEN-F. EXIT.
014250
014260*    ENCABEZADO DE PAGINA/SECCION: TITULO, FECHA DE CORRIDA,
014270*    GRUPO, PERIODO ANALIZADO Y HORIZONTE EN MESES.
014280 2750-IMPRIMIR-ENCABEZADO-I.
014290
014300*    LINEA DOBLE CON SALTO DE PAGINA (CANAL C01) ANTES DE CADA
014310*    NUEVO GRUPO, PARA QUE CADA CARTERA EMPIECE PAGINA APARTE.
014320     MOVE RPT-LINEA-DOBLE TO REG-REPORT
014330*    GRABA EL RENGLON ARMADO.
014340     WRITE REG-REPORT AFTER ADVANCING C01
014350*    EJECUTA LA RUTINA 2790-VERIFICAR-REPORTE-I.
014360     PERFORM 2790-VERIFICAR-REPORTE-I THRU 2790-VERIFICAR-REPORTE-F
014370
014380*    TITULO CON LA FECHA DE CORRIDA DEL BATCH.
014390     MOVE WS-FEC-PROC-MM   TO RPT-TIT-MM
014400*    COPIA EL VALOR A RPT-TIT-DD.
014410     MOVE WS-FEC-PROC-DD   TO RPT-TIT-DD
014420*    COPIA EL VALOR A RPT-TIT-AAAA.
014430     MOVE WS-FEC-PROC-AAAA TO RPT-TIT-AAAA
014440*    COPIA EL VALOR A REG-REPORT.
014450     MOVE RPT-ENCABEZADO-1 TO REG-REPORT
014460*    GRABA EL RENGLON ARMADO.
014470     WRITE REG-REPORT AFTER 1
014480
014490*    SEGUNDA LINEA DE ENCABEZADO CON EL GRUPO, EL PERIODO
014500*    ANALIZADO Y EL HORIZONTE EN MESES.
014510     MOVE CAR-COD-GRUPO    TO RPT-ENC2-GRUPO
014520*    COPIA EL VALOR A RPT-ENC2-INI-MM.
014530     MOVE CAR-INI-MM       TO RPT-ENC2-INI-MM
014540*    COPIA EL VALOR A RPT-ENC2-INI-DD.
014550     MOVE CAR-INI-DD       TO RPT-ENC2-INI-DD
014560*    COPIA EL VALOR A RPT-ENC2-INI-AAAA.
014570     MOVE CAR-INI-AAAA     TO RPT-ENC2-INI-AAAA
014580*    COPIA EL VALOR A RPT-ENC2-FIN-MM.
014590     MOVE CAR-FIN-MM       TO RPT-ENC2-FIN-MM
014600*    COPIA EL VALOR A RPT-ENC2-FIN-DD.
014610     MOVE CAR-FIN-DD       TO RPT-ENC2-FIN-DD
014620*    COPIA EL VALOR A RPT-ENC2-FIN-AAAA.
014630     MOVE CAR-FIN-AAAA     TO RPT-ENC2-FIN-AAAA
014640*    COPIA EL VALOR A RPT-ENC2-HORIZ.
014650     MOVE WS-HORIZONTE     TO RPT-ENC2-HORIZ
014660*    COPIA EL VALOR A REG-REPORT.
014670     MOVE RPT-ENCABEZADO-2 TO REG-REPORT
014680*    GRABA EL RENGLON ARMADO.
014690     WRITE REG-REPORT AFTER 1
014700*    EJECUTA LA RUTINA 2790-VERIFICAR-REPORTE-I.
014710     PERFORM 2790-VERIFICAR-REPORTE-I THRU 2790-VERIFICAR-REPORTE-F.
014720
014730 2750-IMPRIMIR-ENCABEZADO-F. EXIT.
014740
014750*    CHEQUEO DE FILE STATUS COMUN A TODOS LOS WRITE DE
014760*    REPORT-FILE; SE LLAMA DESPUES DE CADA WRITE PARA CORTAR EL
014770*    BATCH SI EL LISTADO SE QUEDO SIN ESPACIO EN DISCO O SIMILAR.
014780 2790-VERIFICAR-REPORTE-I.
014790
014800*    CUALQUIER FILE STATUS DISTINTO DE '00' EN UN WRITE ES UN
014810*    PROBLEMA DE OPERACION (DISCO LLENO, DATASET MAL ARMADO).
014820     IF FS-REPORT NOT EQUAL '00'
014830*    INFORMA EL ERROR AL OPERADOR POR CONSOLA.
014840        DISPLAY '* ERROR EN WRITE REPORT-FILE = ' FS-REPORT
014850*    CORTA EL BATCH: RETURN-CODE EN 9999 (ERROR FATAL).
014860        MOVE 9999 TO RETURN-CODE
014870*    ACTIVA EL INDICADOR CORRESPONDIENTE.
014880        SET WS-FIN-LECTURA TO TRUE
014890     END-IF.
014900
014910 2790-VERIFICAR-REPORTE-F. EXIT.
014920
014930
014940*------------------------------------- LISTADO DE RECHAZOS -------
014950*    GRABA EN ERROR-FILE TODOS LOS MENSAJES DE ERROR APILADOS
014960*    PARA EL GRUPO EN CURSO (UNO POR MENSAJE, NO UN SOLO
014970*    REGISTRO CON TODOS JUNTOS).
014980 2800-GRABAR-ERRORES-I.
014990
015000*    UNA VUELTA POR CADA MENSAJE APILADO EN LA TABLA DE ERRORES.
015010     PERFORM 2810-GRABAR-UN-ERROR-I THRU 2810-GRABAR-UN-ERROR-F
015020        VARYING WS-ERR-IDX FROM 1 BY 1
015030           UNTIL WS-ERR-IDX GREATER WS-ERR-CANT.
015040
015050 2800-GRABAR-ERRORES-F. EXIT.
015060
015070*    ARMA Y GRABA UN SOLO REGISTRO DE ERROR: CODIGO DE GRUPO MAS
015080*    EL TEXTO DEL MENSAJE (VER LAYOUT EN TBERRLIN).
015090 2810-GRABAR-UN-ERROR-I.
015100
015110*    LIMPIA EL AREA ANTES DE ARMAR EL REGISTRO PARA QUE NO
015120*    QUEDEN RESTOS DEL MENSAJE ANTERIOR EN LOS BYTES DE FILLER.
015130     MOVE SPACES              TO WS-REG-ERRLIN
015140*    COPIA EL VALOR A ERR-COD-GRUPO.
015150     MOVE CAR-COD-GRUPO       TO ERR-COD-GRUPO
015160*    COPIA EL VALOR A ERR-MENSAJE.
015170     MOVE WS-ERR-MENSAJE(WS-ERR-IDX) TO ERR-MENSAJE
015180*    COPIA EL VALOR A REG-ERROR.
015190     MOVE WS-REG-ERRLIN       TO REG-ERROR
015200*    GRABA EL RENGLON ARMADO.
015210     WRITE REG-ERROR AFTER 1
015220*    CUALQUIER FILE STATUS DISTINTO DE '00' AL GRABAR EL
015230*    RECHAZO CORTA EL BATCH.
015240     IF FS-ERRORS NOT EQUAL '00'
015250*    INFORMA EL ERROR AL OPERADOR POR CONSOLA.
015260        DISPLAY '* ERROR EN WRITE ERROR-FILE = ' FS-ERRORS
015270*    CORTA EL BATCH: RETURN-CODE EN 9999 (ERROR FATAL).
015280        MOVE 9999 TO RETURN-CODE
015290*    ACTIVA EL INDICADOR CORRESPONDIENTE.
015300        SET WS-FIN-LECTURA TO TRUE
015310     END-IF.
015320
015330 2810-GRABAR-UN-ERROR-F. EXIT.
015340
015350
015360*------------------------------------- TOTALES DE CONTROL --------
015370*    IMPRIME AL PIE DEL LISTADO, DESPUES DE PROCESAR TODOS LOS
015380*    GRUPOS: CANTIDAD DE GRUPOS PROCESADOS Y RECHAZADOS, Y EL
015390*    GRAN TOTAL DE VALOR FUTURO ACUMULADO POR CADA ESCENARIO EN
015400*    TODA LA CORRIDA (VER WS-TAB-GRAN-TOT, ACUMULADA EN 2600).
015410 9000-TOTALES-FINALES-I.
015420
015430*    LINEA DOBLE CON SALTO DE PAGINA ANTES DEL BLOQUE DE
015440*    CONTROL TOTAL.
015450     MOVE RPT-LINEA-DOBLE TO REG-REPORT
015460*    GRABA EL RENGLON ARMADO.
015470     WRITE REG-REPORT AFTER ADVANCING C01
015480
015490*    CANTIDAD DE GRUPOS PROCESADOS Y RECHAZADOS EN TODA LA
015500*    CORRIDA.
015510     MOVE WS-GRP-PROC-CANT TO RPT-GT-PROCESADOS
015520*    COPIA EL VALOR A RPT-GT-RECHAZADOS.
015530     MOVE WS-GRP-RECH-CANT TO RPT-GT-RECHAZADOS
015540*    GRAN TOTAL DE VALOR FUTURO POR CADA ESCENARIO, REDONDEADO A
015550*    DOS DECIMALES.
015560     COMPUTE RPT-GT-TOT-BAJA ROUNDED = WS-GT-TOTAL-FV(1)
015570*    CALCULA RPT-GT-TOT-BASE.
015580     COMPUTE RPT-GT-TOT-BASE ROUNDED = WS-GT-TOTAL-FV(2)
015590*    CALCULA RPT-GT-TOT-ALZA.
015600     COMPUTE RPT-GT-TOT-ALZA ROUNDED = WS-GT-TOTAL-FV(3)
015610*    COPIA EL VALOR A REG-REPORT.
015620     MOVE RPT-LINEA-GRANTOTAL TO REG-REPORT
015630*    GRABA EL RENGLON ARMADO.
015640     WRITE REG-REPORT AFTER 1
015650*    EJECUTA LA RUTINA 2790-VERIFICAR-REPORTE-I.
015660     PERFORM 2790-VERIFICAR-REPORTE-I THRU 2790-VERIFICAR-REPORTE-F.
015670
015680 9000-TOTALES-FINALES-F. EXIT.
015690
015700
015710*------------------------------------------------------------------
015720*    CIERRE ORDENADO DE LOS CUATRO ARCHIVOS Y RESUMEN POR
015730*    CONSOLA DE LA CANTIDAD DE GRUPOS PROCESADOS Y RECHAZADOS,
015740*    PARA QUE EL OPERADOR DEL BATCH VEA EL RESULTADO SIN TENER
015750*    QUE ABRIR EL LISTADO.
015760 9999-FINAL-I.
015770
015780*    RESUMEN POR CONSOLA DE LA CORRIDA.
015790     DISPLAY '____________________________________________'
015800*    INFORMA EL ERROR AL OPERADOR POR CONSOLA.
015810     DISPLAY 'GRUPOS PROCESADOS : ' WS-GRP-PROC-CANT
015820*    INFORMA EL ERROR AL OPERADOR POR CONSOLA.
015830     DISPLAY 'GRUPOS RECHAZADOS : ' WS-GRP-RECH-CANT
015840
015850*    CIERRE DE LOS CUATRO ARCHIVOS, EN EL MISMO ORDEN EN QUE SE
015860*    ABRIERON EN 1000-INICIO-I.
015870     CLOSE PORTFOLIO-FILE
015880*    CIERRA EL ARCHIVO.
015890     CLOSE CASHFLOW-FILE
015900*    CIERRA EL ARCHIVO.
015910     CLOSE REPORT-FILE
015920*    CIERRA EL ARCHIVO.
015930     CLOSE ERROR-FILE.
015940
015950 9999-FINAL-F. EXIT.
